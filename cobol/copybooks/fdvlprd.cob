000100*
000110*    Fd For Product File
000120* 22/01/26 vbc - Created.
000130*
000140 FD  VL-Product-File.
000150 COPY "wsvlprd.cob".
000160*
