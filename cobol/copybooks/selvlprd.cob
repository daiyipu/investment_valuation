000100*
000110*    Select For Product File (Input, Sequential, sorted by Pr-Co-Id)
000120* 22/01/26 vbc - Created.
000130*
000140     SELECT   VL-Product-File   ASSIGN      "PRODUCT-FILE"
000150                                 ORGANIZATION SEQUENTIAL
000160                                 FILE STATUS VL-Product-Status.
000170*
