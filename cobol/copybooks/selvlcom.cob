000100*
000110*    Select For Company File (Input, Sequential)
000120* 12/01/26 vbc - Created.
000130*
000140     SELECT   VL-Company-File   ASSIGN      "COMPANY-FILE"
000150                                 ORGANIZATION SEQUENTIAL
000160                                 FILE STATUS VL-Company-Status.
000170*
