000100*
000110*    Select For Comparable File (Input, Sequential)
000120* 12/01/26 vbc - Created.
000130*
000140     SELECT   VL-Comparable-File ASSIGN      "COMPARABLE-FILE"
000150                                 ORGANIZATION SEQUENTIAL
000160                                 FILE STATUS VL-Comparable-Status.
000170*
