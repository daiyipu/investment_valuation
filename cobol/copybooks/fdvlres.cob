000100*
000110*    Fd For Result File
000120* 24/01/26 vbc - Created.
000130*
000140 FD  VL-Result-File.
000150 COPY "wsvlres.cob".
000160*
