000100*
000110*    Fd For Company File
000120* 12/01/26 vbc - Created.
000130*
000140 FD  VL-Company-File.
000150 COPY "wsvlcom.cob".
000160*
