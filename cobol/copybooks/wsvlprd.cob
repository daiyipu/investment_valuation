000100*****************************************************
000110*                                                    *
000120*  Record Definition For Product / Business-Line    *
000130*      Record - keyed to a parent company           *
000140*     Uses Pr-Co-Id as key, up to 10 per company     *
000150*****************************************************
000160* File size 104 bytes.
000170*
000180* THESE FIELD DEFINITIONS MAY NEED CHANGING
000190*
000200* 22/01/26 vbc - Created.
000210* 28/01/26 vbc - Growth years laid out as named Y1-Y5 fields
000220*                + table REDEFINES, same trick as Coh-QTD/YTD
000230*                blocks in payroll - forecast loop wants a
000240*                table, validation wants named fields.
000250* 04/02/26 vbc - Added Pr-Ratio-Table REDEFINES alongside.
000260*
000270 01  VL-Product-Record.
000280     03  Pr-Co-Id               PIC X(6).
000290     03  Pr-Name                 PIC X(30).
000300     03  Pr-Cur-Revenue          PIC S9(11)V99  COMP-3.
000310     03  Pr-Rev-Weight           PIC S9V9(6)    COMP-3.
000320*                                   Sum per company must be 1 +/- 0.01.
000330     03  Pr-Growth-Block.
000340         05  Pr-Growth-Y1        PIC S9V9(6)    COMP-3.
000350         05  Pr-Growth-Y2        PIC S9V9(6)    COMP-3.
000360         05  Pr-Growth-Y3        PIC S9V9(6)    COMP-3.
000370         05  Pr-Growth-Y4        PIC S9V9(6)    COMP-3.
000380         05  Pr-Growth-Y5        PIC S9V9(6)    COMP-3.
000390     03  Pr-Growth-Table REDEFINES Pr-Growth-Block
000400                                 PIC S9V9(6)    COMP-3 OCCURS 5.
000410     03  Pr-Term-Growth          PIC S9V9(6)    COMP-3.
000420     03  Pr-Ratio-Block.
000430         05  Pr-Gross-Margin     PIC S9V9(6)    COMP-3.
000440         05  Pr-Oper-Margin      PIC S9V9(6)    COMP-3.
000450         05  Pr-Capex-Ratio      PIC S9V9(6)    COMP-3.
000460         05  Pr-Wc-Ratio         PIC S9V9(6)    COMP-3.
000470         05  Pr-Depr-Ratio       PIC S9V9(6)    COMP-3.
000480         05  Pr-Beta             PIC S9V9(6)    COMP-3.
000490*                                   Zero = use company beta.
000500     03  Pr-Ratio-Table REDEFINES Pr-Ratio-Block
000510                                 PIC S9V9(6)    COMP-3 OCCURS 6.
000520     03  FILLER                 PIC X(9).
000530*
