000100*****************************************************
000110*                                                    *
000120*  Record Definition For Comparable Company Record  *
000130*     Shared comparable set - many per run           *
000140*****************************************************
000150* File size 50 bytes.
000160*
000170* 12/01/26 vbc - Created.
000180* 21/01/26 vbc - Multiples laid out as named fields + table
000190*                REDEFINES to drop non-positive entries in
000200*                one loop instead of four.
000210*
000220 01  VL-Comparable-Record.
000230     03  Cp-Name                PIC X(30).
000240     03  Cp-Mult-Block.
000250         05  Cp-Pe               PIC S9(5)V9(4) COMP-3.
000260*                                   Zero or negative = missing.
000270         05  Cp-Ps               PIC S9(5)V9(4) COMP-3.
000280         05  Cp-Pb               PIC S9(5)V9(4) COMP-3.
000290         05  Cp-Ev-Ebitda         PIC S9(5)V9(4) COMP-3.
000300     03  Cp-Mult-Table REDEFINES Cp-Mult-Block
000310                                 PIC S9(5)V9(4) COMP-3 OCCURS 4.
000320*
