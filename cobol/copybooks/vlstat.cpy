000100*
000110*    File Status To Message Text - Replace(ing) Copy
000120*    Adapted from the house FileStat-Msgs pattern used
000130*    elsewhere in the suite - rewritten in full for VL.
000140*
000150* 12/01/26 vbc - Created.
000160* 05/02/26 vbc - Wired into Vl010/Vl020's open error paragraphs
000170*                via COPY REPLACING - was sitting unused while
000180*                each program repeated its own status display.
000190*
000200     EVALUATE STATUS
000210         WHEN "00"  MOVE "Ok"                        TO MSG
000220         WHEN "10"  MOVE "End of file"                TO MSG
000230         WHEN "23"  MOVE "Record not found"           TO MSG
000240         WHEN "35"  MOVE "File not found"             TO MSG
000250         WHEN "37"  MOVE "Open mode not supported"    TO MSG
000260         WHEN "41"  MOVE "File already open"          TO MSG
000270         WHEN "42"  MOVE "File not open"               TO MSG
000280         WHEN OTHER MOVE "Unknown file status - see log" TO MSG
000290     END-EVALUATE.
000300*
