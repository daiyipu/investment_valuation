000100*****************************************************
000110*                                                    *
000120*  Working Storage For Run-Level Valuation Params   *
000130*     Defaults used when a company/run supplies     *
000140*     none of its own - mirrors the old PY-PR1      *
000150*     param block idea, but held in Ws not a file.  *
000160*****************************************************
000170*
000180* 14/01/26 vbc - Created.
000190* 20/01/26 vbc - Added composite weights and tornado deltas.
000200* 03/02/26 vbc - Added run-level CAPM defaults for the
000205*                multi-product run.
000210*
000220 01  VL-Run-Parms.
000230     03  Vp-Illiquidity-Disc    PIC S9V9(6)    COMP-3 VALUE 0.
000240     03  Vp-Control-Premium     PIC S9V9(6)    COMP-3 VALUE 0.
000250*                                   Adj = 1 - Disc + Premium.
000260     03  Vp-Capex-Ratio-Dflt    PIC S9V9(6)    COMP-3 VALUE .050000.
000270     03  Vp-Wc-Ratio-Dflt       PIC S9V9(6)    COMP-3 VALUE .020000.
000280     03  Vp-Depr-Ratio-Dflt     PIC S9V9(6)    COMP-3 VALUE .030000.
000290     03  Vp-Oper-Margin-Dflt    PIC S9V9(6)    COMP-3 VALUE .200000.
000300     03  Vp-Growth-Rate-Dflt    PIC S9V9(6)    COMP-3 VALUE .150000.
000310     03  Vp-Tax-Rate-Dflt       PIC S9V9(6)    COMP-3 VALUE .250000.
000320     03  Vp-Beta-Dflt           PIC S9V9(6)    COMP-3 VALUE 1.000000.
000330     03  Vp-Risk-Free-Dflt      PIC S9V9(6)    COMP-3 VALUE .030000.
000340     03  Vp-Mkt-Premium-Dflt    PIC S9V9(6)    COMP-3 VALUE .070000.
000350     03  Vp-Cost-Debt-Dflt      PIC S9V9(6)    COMP-3 VALUE .050000.
000360     03  Vp-Debt-Ratio-Dflt     PIC S9V9(6)    COMP-3 VALUE .300000.
000370     03  Vp-Term-Growth-Dflt    PIC S9V9(6)    COMP-3 VALUE .025000.
000380     03  Vp-Wt-Pe               PIC S9V9(6)    COMP-3 VALUE .300000.
000390     03  Vp-Wt-Ps               PIC S9V9(6)    COMP-3 VALUE .300000.
000400     03  Vp-Wt-Pb               PIC S9V9(6)    COMP-3 VALUE .200000.
000410     03  Vp-Wt-Ev               PIC S9V9(6)    COMP-3 VALUE .200000.
000420     03  Vp-Vc-Target-Mult      PIC S9(3)V9(6) COMP-3 VALUE 10.
000430     03  Vp-Vc-Target-Pe        PIC S9(3)V9(6) COMP-3 VALUE 20.
000440     03  Vp-Fc-Prob-Success     PIC S9V9(6)    COMP-3 VALUE .300000.
000450     03  Vp-Tornado-Growth-Delta PIC S9V9(6)   COMP-3 VALUE .100000.
000460     03  Vp-Tornado-Margin-Delta PIC S9V9(6)   COMP-3 VALUE .050000.
000470     03  Vp-Tornado-Wacc-Delta   PIC S9V9(6)   COMP-3 VALUE .010000.
000480     03  Vp-Tornado-Tg-Delta     PIC S9V9(6)   COMP-3 VALUE .005000.
000490     03  Vp-Sensitivity-Steps    PIC 99         COMP    VALUE 10.
000500*
000510* Run-level CAPM defaults used by Vl020 (multi-product run) when
000520* the run does not supply its own company parameters.
000530*
000540     03  Vp-Run-Risk-Free       PIC S9V9(6)    COMP-3 VALUE .030000.
000550     03  Vp-Run-Mkt-Premium     PIC S9V9(6)    COMP-3 VALUE .070000.
000560     03  Vp-Run-Cost-Debt       PIC S9V9(6)    COMP-3 VALUE .050000.
000570     03  Vp-Run-Debt-Ratio      PIC S9V9(6)    COMP-3 VALUE .300000.
000580     03  Vp-Run-Tax-Rate        PIC S9V9(6)    COMP-3 VALUE .250000.
000590     03  Vp-Run-Beta            PIC S9V9(6)    COMP-3 VALUE 1.000000.
000595     03  FILLER                 PIC X(4).
000600*
