000100*****************************************************
000110*                                                    *
000120*  Record Definition For Valuation Result Record    *
000130*     One per company per method - output only      *
000140*****************************************************
000150* File size 43 bytes.
000160*
000170* 24/01/26 vbc - Created.
000180* 30/01/26 vbc - Value/low/high laid out as named fields
000190*                + table REDEFINES for the method-line print
000200*                loop in Ba010/Ba020 etc.
000210*
000220 01  VL-Result-Record.
000230     03  Vr-Co-Id               PIC X(6).
000240     03  Vr-Method               PIC X(12).
000250*                                   PE, PS, PB, EV-EBITDA, COMPOSITE,
000260*                                   DCF, VC, RECOMMEND.
000270     03  Vr-Value-Block.
000280         05  Vr-Value            PIC S9(13)V99 COMP-3.
000290         05  Vr-Value-Low         PIC S9(13)V99 COMP-3.
000300*                                   Zero when not applicable.
000310         05  Vr-Value-High        PIC S9(13)V99 COMP-3.
000320*                                   Zero when not applicable.
000330     03  Vr-Value-Table REDEFINES Vr-Value-Block
000340                                 PIC S9(13)V99 COMP-3 OCCURS 3.
000350     03  Vr-Status               PIC X.
000360*                                   O=Ok, S=Skipped.
000370*
