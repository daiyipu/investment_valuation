000100*
000110*    Select For Print File (Output, Line Sequential, 132 print)
000120* 12/01/26 vbc - Created - shared by Vl010 & Vl020.
000130*
000140     SELECT   Print-File        ASSIGN      "REPORT-FILE"
000150                                 ORGANIZATION LINE SEQUENTIAL
000160                                 FILE STATUS VL-Print-Status.
000170*
