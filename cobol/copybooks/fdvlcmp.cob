000100*
000110*    Fd For Comparable File
000120* 12/01/26 vbc - Created.
000130*
000140 FD  VL-Comparable-File.
000150 COPY "wsvlcmp.cob".
000160*
