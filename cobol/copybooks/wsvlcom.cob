000100*****************************************************
000110*                                                    *
000120*  Record Definition For Target Company Record      *
000130*     Uses Co-Id as key                             *
000140*****************************************************
000150* File size 149 bytes.
000160*
000170* THESE FIELD DEFINITIONS MAY NEED CHANGING
000180*
000190* 12/01/26 vbc - Created.
000200* 19/01/26 vbc - Rate block laid out as named fields + table
000210*                REDEFINES so Ba0xx-Apply-Rate-Defaults can
000220*                loop the lot instead of nine separate IFs.
000230* 02/02/26 vbc - Added Co-Term-Growth, was missing from 1st cut.
000240*
000250 01  VL-Company-Record.
000260     03  Co-Id                 PIC X(6).
000270     03  Co-Name                PIC X(30).
000280     03  Co-Industry            PIC X(20).
000290     03  Co-Stage               PIC X.
000300*                                   E=Early, G=Growth, M=Mature, P=Public
000310     03  Co-Revenue              PIC S9(11)V99  COMP-3.
000320     03  Co-Net-Income           PIC S9(11)V99  COMP-3.
000330     03  Co-Ebitda               PIC S9(11)V99  COMP-3.
000340*                                   Zero = not available.
000350     03  Co-Net-Assets           PIC S9(11)V99  COMP-3.
000360*                                   Zero = not available.
000370     03  Co-Total-Debt           PIC S9(11)V99  COMP-3.
000380     03  Co-Cash                 PIC S9(11)V99  COMP-3.
000390     03  Co-Rate-Block.
000400         05  Co-Growth-Rate      PIC S9(1)V9(6) COMP-3.
000410*                                   Def 0.150000 if zero on read.
000420         05  Co-Oper-Margin      PIC S9(1)V9(6) COMP-3.
000430*                                   Def 0.200000 if zero (DCF only).
000440         05  Co-Tax-Rate         PIC S9(1)V9(6) COMP-3.
000450*                                   Def 0.250000 if zero.
000460         05  Co-Beta             PIC S9(1)V9(6) COMP-3.
000470*                                   Def 1.000000 if zero.
000480         05  Co-Risk-Free        PIC S9(1)V9(6) COMP-3.
000490*                                   Def 0.030000 if zero.
000500         05  Co-Mkt-Premium      PIC S9(1)V9(6) COMP-3.
000510*                                   Def 0.070000 if zero.
000520         05  Co-Cost-Debt        PIC S9(1)V9(6) COMP-3.
000530*                                   Def 0.050000 if zero.
000540         05  Co-Debt-Ratio       PIC S9(1)V9(6) COMP-3.
000550*                                   Def 0.300000 if zero.
000560         05  Co-Term-Growth      PIC S9(1)V9(6) COMP-3.
000570*                                   Def 0.025000 if zero.
000580     03  Co-Rate-Table REDEFINES Co-Rate-Block
000590                                 PIC S9(1)V9(6) COMP-3 OCCURS 9.
000600*                                   Used by Ba0xx-Apply-Rate-Defaults
000610*                                   with Co-Rate-Default-Table below.
000620     03  FILLER                 PIC X(14).
000630*
