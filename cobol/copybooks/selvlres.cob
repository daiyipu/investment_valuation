000100*
000110*    Select For Result File (Output, Sequential)
000120* 24/01/26 vbc - Created.
000130*
000140     SELECT   VL-Result-File    ASSIGN      "RESULT-FILE"
000150                                 ORGANIZATION SEQUENTIAL
000160                                 FILE STATUS VL-Result-Status.
000170*
