000100*
000110*******************************************************************
000120*                                                                 *
000130*             Multi-Product (Sum-Of-Parts) Valuation Batch       *
000140*                                                                 *
000150*        Uses RW (Report Writer for prints)                      *
000160*                                                                 *
000170*******************************************************************
000180*
000190 IDENTIFICATION           DIVISION.
000200*================================
000210*
000220 PROGRAM-ID.               VL020.
000230*
000240*    AUTHOR.               VINCENT B COEN FBCS, FIDM, FIDPM.
000250*
000260 AUTHOR.                   VINCENT B COEN.
000270*
000280 INSTALLATION.             APPLEWOOD COMPUTERS.
000290*
000300 DATE-WRITTEN.             14/09/1990.
000310*
000320 DATE-COMPILED.
000330*
000340 SECURITY.                 COPYRIGHT (C) 1990-2026 AND LATER,
000350                            VINCENT BRYAN COEN.
000360                            DISTRIBUTED UNDER THE GNU GENERAL
000370                            PUBLIC LICENSE.  SEE THE FILE
000380                            COPYING FOR DETAILS.
000390*
000400*    REMARKS.              SUM-OF-THE-PARTS COMPANY VALUATION - VALUES
000410*                          EACH PRODUCT / BUSINESS LINE OF A MULTI
000420*                          PRODUCT COMPANY BY ITS OWN DCF, THEN ROLLS
000430*                          THE LOT UP TO A COMPANY EQUITY VALUE.
000440*                          THIS PROGRAM USES RW (REPORT WRITER).
000450*
000460*    VERSION.              SEE PROG-NAME IN WS.
000470*
000480*    CALLED MODULES.
000490*                          NONE.
000500*
000510*    FUNCTIONS USED.
000520*                          NONE.
000530*
000540*    FILES USED.
000550*                          VLPRD.   PRODUCT / BUSINESS LINE (IN).
000560*                          VLCOM.   TARGET COMPANY MASTER (IN) - READ
000570*                                   ONCE TO A TABLE FOR NAME/DEBT LOOK
000580*                                   UP, NOT ASSUMED TO BE ID SEQUENCE.
000590*                          PRINT-FILE. PRODUCT VALUATION REPORT (OUT).
000600*
000610*    ERROR MESSAGES USED.
000620* SYSTEM WIDE.
000630*                          SEE VLSTAT.CPY.
000640*
000650* CHANGES.
000660* 14/09/1990 VBC - 1.0.00 CREATED - FROM THE HOUSE REPORT SKELETON.
000670* 21/01/1991 VBC - 1.0.01 GROUP VALIDATION (WEIGHT SUM, MARGIN AND
000680*                          GROWTH RANGES) ADDED PER VALUATIONS DESK
000690*                          REQUEST - TICKET VAL-207.
000700* 09/06/1991 RJW - 1.0.02 GROUPS OF MORE THAN TEN PRODUCTS WERE
000710*                          SILENTLY TRUNCATED - NOW REJECTED OUTRIGHT.
000720* 03/02/1992 VBC - 1.1.00 PER PRODUCT WACC CALCULATION ADDED BUT LEFT
000730*                          UNUSED FOR DISCOUNTING - FINANCE DESK WANT
000740*                          IT ON THE AUDIT TRAIL ONLY, COMPANY WACC
000750*                          REMAINS THE DISCOUNT RATE FOR EVERY LINE.
000760* 17/08/1992 KMP - 1.1.01 CONSOLIDATED CASH FLOW TABLE (REVENUE/
000770*                          PROFIT/NOPAT/DEPR/CAPEX/WC/FCF PER YEAR)
000780*                          ADDED - TICKET VAL-219.
000790* 22/02/1993 KMP - 1.1.02 CONTRIBUTION PERCENT WAS DIVIDING BY ZERO
000800*                          WHEN ALL PRODUCT EVS WASHED OUT NEGATIVE -
000810*                          NOW GUARDED.
000820* 11/11/1993 VBC - 1.2.00 REJECTED GROUP REPORT LINES ADDED - PREVIOUS
000830*                          BUILD DROPPED BAD GROUPS SILENTLY.
000840* 06/07/1994 RJW - 1.2.01 CAGR ON A ZERO OR NEGATIVE OPENING REVENUE
000850*                          WAS ABENDING ON THE ROOT - NOW SKIPPED.
000860* 19/01/1995 VBC - 1.2.02 CONTROL TOTALS (GROUPS READ/VALUED/REJECTED,
000870*                          GRAND TOTAL EV) ADDED TO THE FINAL FOOTING.
000880* 02/03/1998 VBC - 1.3.00 CENTURY ROLLOVER REVIEW - ALL DATE FIELDS IN
000890*                          THIS PROGRAM ARE RATES/AMOUNTS ONLY, NO
000900*                          CCYY DATE ARITHMETIC USED - Y2K N/A.
000910* 22/01/1999 VBC - 1.3.01 Y2K SIGN OFF - NO CHANGES REQUIRED.
000920* 14/10/2001 RJW - 1.3.02 MIGRATED SOURCE TO MICRO FOCUS - COLUMN 7
000930*                          COMMENT STYLE STANDARDISED THROUGHOUT.
000940* 16/04/2024 VBC          COPYRIGHT NOTICE UPDATE SUPERSEDING ALL
000950*                          PREVIOUS NOTICES.
000960* 22/01/2026 VBC - 2.0.00 REBUILT ON THE VL RECORD SET - PRODUCT
000970*                          VALIDATION, COMPANY WACC, PER PRODUCT DCF,
000980*                          CONTRIBUTION AND CONSOLIDATED CASH FLOW IN
000990*                          ONE BATCH DRIVER, COMPANION TO VL010.
001000* 09/02/2026 VBC - 2.0.01 YI CNY REPORT CONVERSION ADDED - REPORT WAS
001010*                          PRINTING WAN CNY AMOUNTS UNCONVERTED.
001020*
001030*******************************************************************
001040* COPYRIGHT NOTICE.
001050* ****************
001060*
001070* THIS NOTICE SUPERSEDES ALL PRIOR COPYRIGHT NOTICES AND WAS
001080* UPDATED 2024-04-16.
001090*
001100* THESE FILES AND PROGRAMS ARE PART OF THE APPLEWOOD COMPUTERS
001110* ACCOUNTING SYSTEM AND ARE COPYRIGHT (C) VINCENT B COEN, 1976-2026
001120* AND LATER.
001130*
001140* THIS PROGRAM IS FREE SOFTWARE; YOU CAN REDISTRIBUTE IT AND/OR
001150* MODIFY IT UNDER THE TERMS OF THE GNU GENERAL PUBLIC LICENSE AS
001160* PUBLISHED BY THE FREE SOFTWARE FOUNDATION; VERSION 3 AND LATER.
001170*
001180* ACAS IS DISTRIBUTED IN THE HOPE THAT IT WILL BE USEFUL, BUT
001190* WITHOUT ANY WARRANTY; WITHOUT EVEN THE IMPLIED WARRANTY OF
001200* MERCHANTABILITY OR FITNESS FOR A PARTICULAR PURPOSE.  SEE THE
001210* GNU GENERAL PUBLIC LICENSE FOR MORE DETAILS.
001220*
001230*******************************************************************
001240*
001250 ENVIRONMENT              DIVISION.
001260*================================
001270*
001280 CONFIGURATION            SECTION.
001290*
001300 SPECIAL-NAMES.
001310     C01                  IS TOP-OF-FORM.
001320*
001330 INPUT-OUTPUT             SECTION.
001340 FILE-CONTROL.
001350 COPY "selvlprd.cob".
001360 COPY "selvlcom.cob".
001370 COPY "selvlprt.cob".
001380*
001390 DATA                     DIVISION.
001400*================================
001410*
001420 FILE                     SECTION.
001430*
001440 COPY "fdvlprd.cob".
001450 COPY "fdvlcom.cob".
001460*
001470 FD  PRINT-FILE
001480     REPORT IS VL-PRODUCT-REPORT.
001490*
001500 WORKING-STORAGE SECTION.
001510*------------------------
001520*
001530 77  PROG-NAME               PIC X(17) VALUE "VL020 (2.0.01)".
001540*
001550 COPY "wsvlparm.cob".
001560*
001570 01  WS-Data.
001580     03  VL-Product-Status    PIC XX.
001590     03  VL-Company-Status    PIC XX.
001600     03  VL-Print-Status      PIC XX.
001605     03  WS-Fs-Code           PIC XX.
001610     03  WS-Eval-Msg          PIC X(25)  VALUE SPACES.
001620     03  WS-Eof-Product-Sw    PIC X      VALUE "N".
001630         88  Eof-Product                 VALUE "Y".
001640     03  WS-Eof-Company-Sw    PIC X      VALUE "N".
001650         88  Eof-Company                 VALUE "Y".
001660     03  filler               PIC X(10).
001670*
001680* ----------------------------------------------------------------
001690* Company master read once into a table for name/industry/net debt
001700* look up against the current product group - Vlcom is NOT assumed
001710* to arrive in Co-Id sequence, unlike Vlprd which is sorted.
001720* ----------------------------------------------------------------
001730*
001740 01  WS-Co-Table.
001750     03  WS-Co-Entry          OCCURS 500.
001760         05  WS-Co-Tbl-Id       PIC X(6).
001770         05  WS-Co-Tbl-Name     PIC X(30).
001780         05  WS-Co-Tbl-Industry PIC X(20).
001790         05  WS-Co-Tbl-Net-Debt PIC S9(11)V99 COMP-3.
001800     03  filler               PIC X(4).
001810 01  WS-Co-Table-Count        PIC 9(3)  COMP  VALUE ZERO.
001820 01  WS-Co-Sub                PIC 9(3)  COMP.
001830 01  WS-Co-Found-Sw           PIC X     VALUE "N".
001840     88  Co-Found                       VALUE "Y".
001850*
001860* ----------------------------------------------------------------
001870* One product group (up to ten lines) for the company currently
001880* being valued, built by Aa030 before Ba080 validates it.
001890* ----------------------------------------------------------------
001900*
001910 01  WS-Product-Group.
001920     03  WS-Pg-Entry          OCCURS 10.
001930         05  WS-Pg-Name         PIC X(30).
001940         05  WS-Pg-Revenue      PIC S9(11)V99 COMP-3.
001950         05  WS-Pg-Weight       PIC S9(1)V9(6) COMP-3.
001960         05  WS-Pg-Growth       PIC S9(1)V9(6) COMP-3 OCCURS 5.
001970         05  WS-Pg-Term-Growth  PIC S9(1)V9(6) COMP-3.
001980         05  WS-Pg-Gross-Margin PIC S9(1)V9(6) COMP-3.
001990         05  WS-Pg-Oper-Margin  PIC S9(1)V9(6) COMP-3.
002000         05  WS-Pg-Capex-Ratio  PIC S9(1)V9(6) COMP-3.
002010         05  WS-Pg-Wc-Ratio     PIC S9(1)V9(6) COMP-3.
002020         05  WS-Pg-Depr-Ratio   PIC S9(1)V9(6) COMP-3.
002030         05  WS-Pg-Beta         PIC S9(1)V9(6) COMP-3.
002040         05  WS-Pg-Ev           PIC S9(13)V99 COMP-3 VALUE ZERO.
002050         05  WS-Pg-Cagr         PIC S9(1)V9(6) COMP-3 VALUE ZERO.
002060         05  WS-Pg-Contribution PIC S9(3)V9(2) COMP-3 VALUE ZERO.
002065     03  filler               PIC X(4).
002070 01  WS-Pg-Count              PIC 9(2)  COMP  VALUE ZERO.
002080*
002090 01  WS-Grp-Wt-Sum             PIC S9(3)V9(6) COMP-3 VALUE ZERO.
002100 01  WS-Grp-Valid-Sw           PIC X          VALUE "Y".
002110     88  Grp-Valid                            VALUE "Y".
002120 01  WS-Grp-Reason             PIC X(28)      VALUE SPACES.
002130 01  WS-Pd-Ix                  PIC 9(2)  COMP.
002140 01  WS-Gr-Ix                  PIC 9     COMP.
002150*
002160* ----------------------------------------------------------------
002170* Company identity/net debt matched from the table above, and the
002180* CAPM WACC common to every product line in the current group.
002190* ----------------------------------------------------------------
002200*
002210 01  WS-Cur-Co-Id              PIC X(6)       VALUE SPACES.
002220 01  WS-Cur-Co-Name            PIC X(30)      VALUE SPACES.
002230 01  WS-Cur-Co-Industry        PIC X(20)      VALUE SPACES.
002240 01  WS-Cur-Net-Debt           PIC S9(11)V99 COMP-3 VALUE ZERO.
002250 01  WS-Cost-Equity            PIC S9V9(6)    COMP-3 VALUE ZERO.
002260 01  WS-Aftertax-Cost-Debt     PIC S9V9(6)    COMP-3 VALUE ZERO.
002270 01  WS-Company-Wacc           PIC S9V9(6)    COMP-3 VALUE ZERO.
002280 01  WS-Pd-Product-Wacc        PIC S9V9(6)    COMP-3 VALUE ZERO.
002290*                                 Audit trail only - see change log
002300*                                 1.1.00.  Every line discounts at
002310*                                 Ws-Company-Wacc, never at this.
002320*
002330* ----------------------------------------------------------------
002340* Per product DCF work area - five year forecast, Gordon terminal
002350* value, discount to enterprise value, one product at a time.
002360* ----------------------------------------------------------------
002370*
002380 01  WS-Pd-Work.
002390     03  WS-Pd-Year             PIC 9         COMP.
002400     03  WS-Pd-Yr-Growth        PIC S9(1)V9(6) COMP-3.
002410     03  WS-Pd-Prior-Revenue    PIC S9(11)V99 COMP-3.
002420     03  WS-Pd-Year-Revenue     PIC S9(11)V99 COMP-3.
002430     03  WS-Pd-Oper-Profit      PIC S9(11)V99 COMP-3.
002440     03  WS-Pd-Nopat            PIC S9(11)V99 COMP-3.
002450     03  WS-Pd-Depr             PIC S9(11)V99 COMP-3.
002460     03  WS-Pd-Capex            PIC S9(11)V99 COMP-3.
002470     03  WS-Pd-Wc-Chg           PIC S9(11)V99 COMP-3.
002480     03  WS-Pd-Fcf-Block.
002490         05  WS-Pd-Fcf-Y1       PIC S9(11)V99 COMP-3.
002500         05  WS-Pd-Fcf-Y2       PIC S9(11)V99 COMP-3.
002510         05  WS-Pd-Fcf-Y3       PIC S9(11)V99 COMP-3.
002520         05  WS-Pd-Fcf-Y4       PIC S9(11)V99 COMP-3.
002530         05  WS-Pd-Fcf-Y5       PIC S9(11)V99 COMP-3.
002540     03  WS-Pd-Fcf-Table REDEFINES WS-Pd-Fcf-Block
002550                                 PIC S9(11)V99 COMP-3 OCCURS 5.
002560     03  WS-Pd-Disc-Factor      PIC S9(3)V9(8) COMP-3.
002565     03  WS-Pd-Pv-Block.
002566         05  WS-Pd-Pv-Y1        PIC S9(13)V99 COMP-3.
002567         05  WS-Pd-Pv-Y2        PIC S9(13)V99 COMP-3.
002568         05  WS-Pd-Pv-Y3        PIC S9(13)V99 COMP-3.
002569         05  WS-Pd-Pv-Y4        PIC S9(13)V99 COMP-3.
002570         05  WS-Pd-Pv-Y5        PIC S9(13)V99 COMP-3.
002571     03  WS-Pd-Pv-Table REDEFINES WS-Pd-Pv-Block
002572                                 PIC S9(13)V99 COMP-3 OCCURS 5.
002573     03  WS-Pd-Pv-Forecasts     PIC S9(13)V99 COMP-3.
002580     03  WS-Pd-Term-Value       PIC S9(13)V99 COMP-3.
002590     03  WS-Pd-Pv-Terminal      PIC S9(13)V99 COMP-3.
002600     03  filler                 PIC X(4).
002610*
002620* ----------------------------------------------------------------
002630* Consolidated cash flow table - per year sums across every product
002640* in the current group.  Named Y1..Y5 block for the group totals,
002650* table view redefined over it for the zero-out loop and the print
002660* loop, same trick as the Growth/Ratio blocks in Wsvlprd.
002670* ----------------------------------------------------------------
002680*
002690 01  WS-Cf-Year-Block.
002700     03  WS-Cf-Yr1.
002710         05  WS-Cf-Yr1-Revenue  PIC S9(13)V99 COMP-3 VALUE ZERO.
002720         05  WS-Cf-Yr1-Profit   PIC S9(13)V99 COMP-3 VALUE ZERO.
002730         05  WS-Cf-Yr1-Nopat    PIC S9(13)V99 COMP-3 VALUE ZERO.
002740         05  WS-Cf-Yr1-Depr     PIC S9(13)V99 COMP-3 VALUE ZERO.
002750         05  WS-Cf-Yr1-Capex    PIC S9(13)V99 COMP-3 VALUE ZERO.
002760         05  WS-Cf-Yr1-Wc       PIC S9(13)V99 COMP-3 VALUE ZERO.
002770         05  WS-Cf-Yr1-Fcf      PIC S9(13)V99 COMP-3 VALUE ZERO.
002780     03  WS-Cf-Yr2.
002790         05  WS-Cf-Yr2-Revenue  PIC S9(13)V99 COMP-3 VALUE ZERO.
002800         05  WS-Cf-Yr2-Profit   PIC S9(13)V99 COMP-3 VALUE ZERO.
002810         05  WS-Cf-Yr2-Nopat    PIC S9(13)V99 COMP-3 VALUE ZERO.
002820         05  WS-Cf-Yr2-Depr     PIC S9(13)V99 COMP-3 VALUE ZERO.
002830         05  WS-Cf-Yr2-Capex    PIC S9(13)V99 COMP-3 VALUE ZERO.
002840         05  WS-Cf-Yr2-Wc       PIC S9(13)V99 COMP-3 VALUE ZERO.
002850         05  WS-Cf-Yr2-Fcf      PIC S9(13)V99 COMP-3 VALUE ZERO.
002860     03  WS-Cf-Yr3.
002870         05  WS-Cf-Yr3-Revenue  PIC S9(13)V99 COMP-3 VALUE ZERO.
002880         05  WS-Cf-Yr3-Profit   PIC S9(13)V99 COMP-3 VALUE ZERO.
002890         05  WS-Cf-Yr3-Nopat    PIC S9(13)V99 COMP-3 VALUE ZERO.
002900         05  WS-Cf-Yr3-Depr     PIC S9(13)V99 COMP-3 VALUE ZERO.
002910         05  WS-Cf-Yr3-Capex    PIC S9(13)V99 COMP-3 VALUE ZERO.
002920         05  WS-Cf-Yr3-Wc       PIC S9(13)V99 COMP-3 VALUE ZERO.
002930         05  WS-Cf-Yr3-Fcf      PIC S9(13)V99 COMP-3 VALUE ZERO.
002940     03  WS-Cf-Yr4.
002950         05  WS-Cf-Yr4-Revenue  PIC S9(13)V99 COMP-3 VALUE ZERO.
002960         05  WS-Cf-Yr4-Profit   PIC S9(13)V99 COMP-3 VALUE ZERO.
002970         05  WS-Cf-Yr4-Nopat    PIC S9(13)V99 COMP-3 VALUE ZERO.
002980         05  WS-Cf-Yr4-Depr     PIC S9(13)V99 COMP-3 VALUE ZERO.
002990         05  WS-Cf-Yr4-Capex    PIC S9(13)V99 COMP-3 VALUE ZERO.
003000         05  WS-Cf-Yr4-Wc       PIC S9(13)V99 COMP-3 VALUE ZERO.
003010         05  WS-Cf-Yr4-Fcf      PIC S9(13)V99 COMP-3 VALUE ZERO.
003020     03  WS-Cf-Yr5.
003030         05  WS-Cf-Yr5-Revenue  PIC S9(13)V99 COMP-3 VALUE ZERO.
003040         05  WS-Cf-Yr5-Profit   PIC S9(13)V99 COMP-3 VALUE ZERO.
003050         05  WS-Cf-Yr5-Nopat    PIC S9(13)V99 COMP-3 VALUE ZERO.
003060         05  WS-Cf-Yr5-Depr     PIC S9(13)V99 COMP-3 VALUE ZERO.
003070         05  WS-Cf-Yr5-Capex    PIC S9(13)V99 COMP-3 VALUE ZERO.
003080         05  WS-Cf-Yr5-Wc       PIC S9(13)V99 COMP-3 VALUE ZERO.
003090         05  WS-Cf-Yr5-Fcf      PIC S9(13)V99 COMP-3 VALUE ZERO.
003100 01  WS-Cf-Year-Table REDEFINES WS-Cf-Year-Block.
003110     03  WS-Cf-Year-Entry     OCCURS 5.
003120         05  WS-Cf-Yr-Revenue   PIC S9(13)V99 COMP-3.
003130         05  WS-Cf-Yr-Profit    PIC S9(13)V99 COMP-3.
003140         05  WS-Cf-Yr-Nopat     PIC S9(13)V99 COMP-3.
003150         05  WS-Cf-Yr-Depr      PIC S9(13)V99 COMP-3.
003160         05  WS-Cf-Yr-Capex     PIC S9(13)V99 COMP-3.
003170         05  WS-Cf-Yr-Wc        PIC S9(13)V99 COMP-3.
003180         05  WS-Cf-Yr-Fcf       PIC S9(13)V99 COMP-3.
003190 01  WS-Cf-Zero-Ix             PIC 9     COMP.
003200 01  WS-Cf-Year-Disp           PIC 9.
003210*
003220* ----------------------------------------------------------------
003230* Company roll up and run totals.
003240* ----------------------------------------------------------------
003250*
003260 01  WS-Total-Ev               PIC S9(13)V99 COMP-3 VALUE ZERO.
003270 01  WS-Total-Equity           PIC S9(13)V99 COMP-3 VALUE ZERO.
003280*
003290 01  WS-Run-Totals.
003300     03  WS-Rt-Groups-Read      PIC 9(5)  COMP  VALUE ZERO.
003310     03  WS-Rt-Groups-Valued    PIC 9(5)  COMP  VALUE ZERO.
003320     03  WS-Rt-Groups-Rejected  PIC 9(5)  COMP  VALUE ZERO.
003330     03  WS-Rt-Grand-Total-Ev  PIC S9(15)V99 COMP-3 VALUE ZERO.
003340     03  filler                PIC X(4).
003350*
003360 01  WS-Yi-Divisor             PIC 9(5)  VALUE 10000.
003370 01  WS-Rpt-Desc                PIC X(28)     VALUE SPACES.
003380 01  WS-Rpt-Amt                 PIC S9(13)V99 COMP-3 VALUE ZERO.
003390 01  WS-Rpt-Amt2                PIC S9(13)V99 COMP-3 VALUE ZERO.
003400 01  WS-Rpt-Pct-A                PIC S9(3)V9(2) COMP-3 VALUE ZERO.
003410 01  WS-Rpt-Pct-B                PIC S9(3)V9(2) COMP-3 VALUE ZERO.
003420 01  WS-Rpt-Wacc-Pct              PIC S9(3)V9(2) COMP-3 VALUE ZERO.
003430*
003440 REPORT SECTION.
003450*****************
003460*
003470 RD  VL-Product-Report
003480     CONTROL      FINAL, WS-Cur-Co-Id
003490     PAGE LIMIT   58
003500     HEADING      1
003510     FIRST DETAIL 4
003520     LAST  DETAIL 54.
003530*
003540 01  TYPE PAGE HEADING.
003550     03  LINE  1.
003560         05  COL   1  PIC X(30) VALUE "APPLEWOOD COMPUTERS".
003570         05  COL  50  PIC X(46) VALUE
003580                        "MULTI PRODUCT (SUM OF PARTS) VALUATION - VL020".
003590         05  COL 122  PIC X(5)  VALUE "PAGE ".
003600         05  COL 127  PIC ZZ9   SOURCE PAGE-COUNTER.
003610     03  LINE  2.
003620         05  COL   1  PIC X(46) VALUE
003630                        "COMPANY / INDUSTRY / WACC".
003640*
003650 01  TYPE CONTROL HEADING WS-Cur-Co-Id.
003660     03  LINE + 2.
003670         05  COL   1  PIC X(6)  SOURCE WS-Cur-Co-Id.
003680         05  COL   9  PIC X(30) SOURCE WS-Cur-Co-Name.
003690         05  COL  40  PIC X(20) SOURCE WS-Cur-Co-Industry.
003700         05  COL  62  PIC X(6)  VALUE "WACC =".
003710         05  COL  69  PIC ZZ9.99 SOURCE WS-Rpt-Wacc-Pct.
003720         05  COL  76  PIC X(1)  VALUE "%".
003730*
003740 01  VL-Prod-Line TYPE DETAIL.
003750     03  LINE + 1.
003760         05  COL   3  PIC X(28)          SOURCE WS-Rpt-Desc.
003770         05  COL  33  PIC ---,---,--9.99 SOURCE WS-Rpt-Amt.
003780         05  COL  50  PIC -99.99         SOURCE WS-Rpt-Pct-A.
003790         05  COL  59  PIC -99.99         SOURCE WS-Rpt-Pct-B.
003800*
003810 01  VL-Two-Amt-Line TYPE DETAIL.
003820     03  LINE + 1.
003830         05  COL   3  PIC X(28)          SOURCE WS-Rpt-Desc.
003840         05  COL  33  PIC ---,---,--9.99 SOURCE WS-Rpt-Amt.
003850         05  COL  50  PIC ---,---,--9.99 SOURCE WS-Rpt-Amt2.
003860*
003870 01  TYPE CONTROL FOOTING FINAL.
003880     03  LINE + 3.
003890         05  COL   1  PIC X(30) VALUE
003900                        "PRODUCT GROUPS READ        : ".
003910         05  COL  31  PIC ZZZZ9 SOURCE WS-Rt-Groups-Read.
003920     03  LINE + 1.
003930         05  COL   1  PIC X(30) VALUE
003940                        "PRODUCT GROUPS VALUED      : ".
003950         05  COL  31  PIC ZZZZ9 SOURCE WS-Rt-Groups-Valued.
003960     03  LINE + 1.
003970         05  COL   1  PIC X(30) VALUE
003980                        "PRODUCT GROUPS REJECTED    : ".
003990         05  COL  31  PIC ZZZZ9 SOURCE WS-Rt-Groups-Rejected.
004000     03  LINE + 1.
004010         05  COL   1  PIC X(30) VALUE
004020                        "GRAND TOTAL EV (YI)        : ".
004030         05  COL  34  PIC ---,---,---,--9.99
004040                                          SOURCE WS-Rt-Grand-Total-Ev.
004050*
004060 PROCEDURE DIVISION.
004070*===================
004080*
004090 AA000-Main               SECTION.
004100*********************************
004110*
004120     PERFORM  AA010-Open-VL-Files.
004130     PERFORM  AA020-Load-Companies THRU AA020-Exit.
004140*
004150*        Look ahead one Vlprd record - Aa050 works one whole group
004160*        (up to ten products) per call, so the first record of the
004170*        next group has to already be sat in the buffer when it
004180*        starts.
004190*
004200     READ     VL-Product-File NEXT RECORD
004210              AT END
004220              SET  Eof-Product TO TRUE
004230     END-READ.
004240     PERFORM  AA050-Process-Products THRU AA050-Exit
004250              UNTIL Eof-Product.
004260     PERFORM  AA060-Print-Totals.
004270     CLOSE    VL-Product-File
004280              VL-Company-File
004290              PRINT-FILE.
004300     GOBACK.
004310*
004320 AA000-Exit.  EXIT SECTION.
004330*
004340 AA010-Open-VL-Files      SECTION.
004350*********************************
004352*
004353* 05/02/26 vbc - Bad-open messages now run the status code
004354*                through Vlstat.cpy for the text, instead of
004355*                just DISPLAYing the raw two digits.
004356*
004360*
004370     OPEN     INPUT  VL-Product-File.
004380     IF       VL-Product-Status NOT = "00"
004382              MOVE  VL-Product-Status TO WS-Fs-Code
004384              PERFORM AA011-Show-File-Status
004390              DISPLAY "VL020 - PRODUCT-FILE WILL NOT OPEN, STATUS ="
004400                      VL-Product-Status ", " WS-Eval-Msg
004410              MOVE  1 TO RETURN-CODE
004420              GOBACK
004430     END-IF.
004440     OPEN     INPUT  VL-Company-File.
004450     IF       VL-Company-Status NOT = "00"
004452              MOVE  VL-Company-Status TO WS-Fs-Code
004454              PERFORM AA011-Show-File-Status
004460              DISPLAY "VL020 - COMPANY-FILE WILL NOT OPEN, STATUS ="
004470                      VL-Company-Status ", " WS-Eval-Msg
004480              CLOSE VL-Product-File
004490              MOVE  1 TO RETURN-CODE
004500              GOBACK
004510     END-IF.
004520     OPEN     OUTPUT PRINT-FILE.
004530     IF       VL-Print-Status NOT = "00"
004532              MOVE  VL-Print-Status TO WS-Fs-Code
004534              PERFORM AA011-Show-File-Status
004540              DISPLAY "VL020 - REPORT-FILE WILL NOT OPEN, STATUS ="
004550                      VL-Print-Status ", " WS-Eval-Msg
004560              CLOSE VL-Product-File VL-Company-File
004570              MOVE  1 TO RETURN-CODE
004580              GOBACK
004590     END-IF.
004600     INITIATE VL-Product-Report.
004610*
004620 AA010-Exit.  EXIT SECTION.
004621*
004622 AA011-Show-File-Status.
004623*    Translates WS-Fs-Code into WS-Eval-Msg via the house
004624*    file-status-to-message copybook - one shared expansion
004625*    for every open check in this program.
004626     COPY "VLSTAT.CPY" REPLACING ==STATUS== BY ==WS-Fs-Code==
004627                                 ==MSG==    BY ==WS-Eval-Msg==.
004630*
004640 AA020-Load-Companies     SECTION.
004650*********************************
004660*
004670* Vlcom is read once into a small table - unlike Vlprd it carries no
004680* sort guarantee in the batch contract, so a linear look up per group
004690* is safer than a merge against Vlprd's Pr-Co-Id order.
004700*
004710     PERFORM  AA025-Read-One-Company UNTIL Eof-Company.
004720*
004730 AA020-Exit.  EXIT SECTION.
004740*
004750 AA025-Read-One-Company.
004760*
004770     READ     VL-Company-File NEXT RECORD
004780              AT END
004790              SET  Eof-Company TO TRUE
004800              GO TO AA025-Exit
004810     END-READ.
004820     IF       WS-Co-Table-Count < 500
004830              ADD  1 TO WS-Co-Table-Count
004840              MOVE Co-Id       TO WS-Co-Tbl-Id       (WS-Co-Table-Count)
004850              MOVE Co-Name     TO WS-Co-Tbl-Name     (WS-Co-Table-Count)
004860              MOVE Co-Industry TO WS-Co-Tbl-Industry (WS-Co-Table-Count)
004870              COMPUTE WS-Co-Tbl-Net-Debt (WS-Co-Table-Count) ROUNDED =
004880                      Co-Total-Debt - Co-Cash
004890     END-IF.
004900 AA025-Exit.
004910     EXIT.
004920*
004930 AA040-Find-Company       SECTION.
004940*********************************
004950*
004960     MOVE     "N"    TO WS-Co-Found-Sw.
004970     MOVE     SPACES TO WS-Cur-Co-Name WS-Cur-Co-Industry.
004980     MOVE     ZERO   TO WS-Cur-Net-Debt.
004990     PERFORM  AA042-Scan-One-Company
005000              VARYING WS-Co-Sub FROM 1 BY 1
005010              UNTIL WS-Co-Sub > WS-Co-Table-Count OR Co-Found.
005020*
005030 AA040-Exit.  EXIT SECTION.
005040*
005050 AA042-Scan-One-Company.
005060*
005070     IF       WS-Co-Tbl-Id (WS-Co-Sub) = WS-Cur-Co-Id
005080              MOVE "Y" TO WS-Co-Found-Sw
005090              MOVE WS-Co-Tbl-Name     (WS-Co-Sub) TO WS-Cur-Co-Name
005100              MOVE WS-Co-Tbl-Industry (WS-Co-Sub) TO WS-Cur-Co-Industry
005110              MOVE WS-Co-Tbl-Net-Debt (WS-Co-Sub) TO WS-Cur-Net-Debt
005120     END-IF.
005130*
005140 AA050-Process-Products   SECTION.
005150*********************************
005160*
005170     MOVE     Pr-Co-Id TO WS-Cur-Co-Id.
005180     PERFORM  AA030-Load-Group THRU AA030-Exit.
005190     ADD      1 TO WS-Rt-Groups-Read.
005200     PERFORM  AA040-Find-Company THRU AA040-Exit.
005210     PERFORM  BA080-Validate-Group THRU BA080-Exit.
005220     IF       Grp-Valid
005230              PERFORM BA089-Zero-Cash-Flows
005240              PERFORM BA090-Company-Wacc THRU BA090-Exit
005250              PERFORM BA100-Product-Dcf THRU BA100-Exit
005260                      VARYING WS-Pd-Ix FROM 1 BY 1
005270                      UNTIL WS-Pd-Ix > WS-Pg-Count
005280              PERFORM BA110-Consolidate THRU BA110-Exit
005290              PERFORM BA120-Print-Group THRU BA120-Exit
005300              ADD     1 TO WS-Rt-Groups-Valued
005310     ELSE
005320              PERFORM BA085-Print-Rejected
005330              ADD     1 TO WS-Rt-Groups-Rejected
005340     END-IF.
005350*
005360 AA050-Exit.  EXIT SECTION.
005370*
005380 AA030-Load-Group.
005390*
005400     MOVE     ZERO TO WS-Pg-Count.
005410     PERFORM  AA035-Add-One-Product
005420              UNTIL Eof-Product OR Pr-Co-Id NOT = WS-Cur-Co-Id.
005430*
005440 AA030-Exit.
005450     EXIT.
005460*
005470 AA035-Add-One-Product.
005480*
005490     IF       WS-Pg-Count < 10
005500              ADD  1 TO WS-Pg-Count
005510              MOVE Pr-Name         TO WS-Pg-Name         (WS-Pg-Count)
005520              MOVE Pr-Cur-Revenue  TO WS-Pg-Revenue       (WS-Pg-Count)
005530              MOVE Pr-Rev-Weight   TO WS-Pg-Weight        (WS-Pg-Count)
005540              MOVE Pr-Growth-Table (1) TO WS-Pg-Growth (WS-Pg-Count, 1)
005550              MOVE Pr-Growth-Table (2) TO WS-Pg-Growth (WS-Pg-Count, 2)
005560              MOVE Pr-Growth-Table (3) TO WS-Pg-Growth (WS-Pg-Count, 3)
005570              MOVE Pr-Growth-Table (4) TO WS-Pg-Growth (WS-Pg-Count, 4)
005580              MOVE Pr-Growth-Table (5) TO WS-Pg-Growth (WS-Pg-Count, 5)
005590              MOVE Pr-Term-Growth  TO WS-Pg-Term-Growth  (WS-Pg-Count)
005600              MOVE Pr-Gross-Margin TO WS-Pg-Gross-Margin (WS-Pg-Count)
005610              MOVE Pr-Oper-Margin  TO WS-Pg-Oper-Margin  (WS-Pg-Count)
005620              MOVE Pr-Capex-Ratio  TO WS-Pg-Capex-Ratio  (WS-Pg-Count)
005630              MOVE Pr-Wc-Ratio     TO WS-Pg-Wc-Ratio     (WS-Pg-Count)
005640              MOVE Pr-Depr-Ratio   TO WS-Pg-Depr-Ratio   (WS-Pg-Count)
005650              MOVE Pr-Beta         TO WS-Pg-Beta         (WS-Pg-Count)
005660     ELSE
005670*                                     Over ten on the wire for one
005680*                                     company - Ba080 rejects the
005690*                                     whole group, so just count it
005700*                                     in without a slot to hold it.
005710              ADD  1 TO WS-Pg-Count
005720     END-IF.
005730     READ     VL-Product-File NEXT RECORD
005740              AT END
005750              SET  Eof-Product TO TRUE
005760     END-READ.
005770*
005780 BA080-Validate-Group     SECTION.
005790*********************************
005800*
005810     MOVE     "Y"    TO WS-Grp-Valid-Sw.
005820     MOVE     SPACES TO WS-Grp-Reason.
005830     IF       WS-Pg-Count = ZERO OR WS-Pg-Count > 10
005840              MOVE "N" TO WS-Grp-Valid-Sw
005850              MOVE "PRODUCT COUNT OUT OF RANGE" TO WS-Grp-Reason
005860              GO TO BA080-Exit
005870     END-IF.
005880     MOVE     ZERO TO WS-Grp-Wt-Sum.
005890     PERFORM  BA082-Validate-One-Product
005900              VARYING WS-Pd-Ix FROM 1 BY 1
005910              UNTIL WS-Pd-Ix > WS-Pg-Count OR NOT Grp-Valid.
005920     IF       Grp-Valid
005930              IF   WS-Grp-Wt-Sum < 0.99 OR WS-Grp-Wt-Sum > 1.01
005940                   MOVE "N" TO WS-Grp-Valid-Sw
005950                   MOVE "WEIGHTS DO NOT SUM TO 1.0" TO WS-Grp-Reason
005960              END-IF
005970     END-IF.
005980*
005990 BA080-Exit.  EXIT SECTION.
006000*
006010 BA082-Validate-One-Product.
006020*
006030     ADD      WS-Pg-Weight (WS-Pd-Ix) TO WS-Grp-Wt-Sum.
006040     IF       WS-Pg-Name (WS-Pd-Ix) = SPACES
006050              MOVE "N" TO WS-Grp-Valid-Sw
006060              MOVE "PRODUCT NAME BLANK" TO WS-Grp-Reason
006070     END-IF.
006080     IF       Grp-Valid AND WS-Pg-Revenue (WS-Pd-Ix) NOT > ZERO
006090              MOVE "N" TO WS-Grp-Valid-Sw
006100              MOVE "PRODUCT REVENUE NOT POSITIVE" TO WS-Grp-Reason
006110     END-IF.
006120     IF       Grp-Valid AND (WS-Pg-Weight (WS-Pd-Ix) NOT > ZERO
006130              OR WS-Pg-Weight (WS-Pd-Ix) > 1)
006140              MOVE "N" TO WS-Grp-Valid-Sw
006150              MOVE "PRODUCT WEIGHT OUT OF RANGE" TO WS-Grp-Reason
006160     END-IF.
006170     IF       Grp-Valid AND (WS-Pg-Gross-Margin (WS-Pd-Ix) < ZERO
006180              OR WS-Pg-Gross-Margin (WS-Pd-Ix) > 1)
006190              MOVE "N" TO WS-Grp-Valid-Sw
006200              MOVE "GROSS MARGIN OUT OF RANGE" TO WS-Grp-Reason
006210     END-IF.
006220     IF       Grp-Valid AND (WS-Pg-Oper-Margin (WS-Pd-Ix) < ZERO
006230              OR WS-Pg-Oper-Margin (WS-Pd-Ix) > 1)
006240              MOVE "N" TO WS-Grp-Valid-Sw
006250              MOVE "OPER MARGIN OUT OF RANGE" TO WS-Grp-Reason
006260     END-IF.
006270     IF       Grp-Valid
006280              PERFORM BA083-Validate-One-Growth
006290                      VARYING WS-Gr-Ix FROM 1 BY 1
006300                      UNTIL WS-Gr-Ix > 5 OR NOT Grp-Valid
006310     END-IF.
006320*
006330 BA083-Validate-One-Growth.
006340*
006350     IF       WS-Pg-Growth (WS-Pd-Ix, WS-Gr-Ix) < -0.5
006360              OR WS-Pg-Growth (WS-Pd-Ix, WS-Gr-Ix) > 1.0
006370              MOVE "N" TO WS-Grp-Valid-Sw
006380              MOVE "YEARLY GROWTH OUT OF RANGE" TO WS-Grp-Reason
006390     END-IF.
006400*
006410 BA085-Print-Rejected.
006420*
006430     MOVE     "PRODUCT GROUP REJECTED" TO WS-Rpt-Desc.
006440     MOVE     ZERO TO WS-Rpt-Amt WS-Rpt-Amt2.
006450     GENERATE VL-Two-Amt-Line.
006460     MOVE     WS-Grp-Reason TO WS-Rpt-Desc.
006470     GENERATE VL-Two-Amt-Line.
006480*
006490 BA089-Zero-Cash-Flows.
006500*
006510     PERFORM  BA089A-Zero-One-Year
006520              VARYING WS-Cf-Zero-Ix FROM 1 BY 1 UNTIL WS-Cf-Zero-Ix > 5.
006530*
006540 BA089A-Zero-One-Year.
006550*
006560     MOVE     ZERO TO WS-Cf-Yr-Revenue (WS-Cf-Zero-Ix)
006570                       WS-Cf-Yr-Profit  (WS-Cf-Zero-Ix)
006580                       WS-Cf-Yr-Nopat   (WS-Cf-Zero-Ix)
006590                       WS-Cf-Yr-Depr    (WS-Cf-Zero-Ix)
006600                       WS-Cf-Yr-Capex   (WS-Cf-Zero-Ix)
006610                       WS-Cf-Yr-Wc      (WS-Cf-Zero-Ix)
006620                       WS-Cf-Yr-Fcf     (WS-Cf-Zero-Ix).
006630*
006640 BA090-Company-Wacc       SECTION.
006650*********************************
006660*
006670* Same CAPM formula as Vl010's Ba018, but off the run level defaults
006680* in Wsvlparm (Vp-Run-*) rather than a company record's own rate
006690* block - the group has no company level rates of its own, only the
006700* per product ones validated by Ba080.
006710*
006720     COMPUTE  WS-Cost-Equity ROUNDED =
006730              Vp-Run-Risk-Free + (Vp-Run-Beta * Vp-Run-Mkt-Premium).
006740     COMPUTE  WS-Aftertax-Cost-Debt ROUNDED =
006750              Vp-Run-Cost-Debt * (1 - Vp-Run-Tax-Rate).
006760     COMPUTE  WS-Company-Wacc ROUNDED =
006770              (WS-Cost-Equity * (1 - Vp-Run-Debt-Ratio)) +
006780              (WS-Aftertax-Cost-Debt * Vp-Run-Debt-Ratio).
006790     COMPUTE  WS-Rpt-Wacc-Pct ROUNDED = WS-Company-Wacc * 100.
006800*
006810 BA090-Exit.  EXIT SECTION.
006820*
006830 BA095-Product-Wacc-Note.
006840*
006850* Per product WACC off the product's own beta (if supplied) - kept
006860* on the audit trail per change log 1.1.00 but never fed into the
006870* discounting below, which always runs at Ws-Company-Wacc.
006880*
006890     IF       WS-Pg-Beta (WS-Pd-Ix) NOT = ZERO
006900              COMPUTE WS-Pd-Product-Wacc ROUNDED =
006910                 (Vp-Run-Risk-Free +
006920                 (WS-Pg-Beta (WS-Pd-Ix) * Vp-Run-Mkt-Premium)) *
006930                 (1 - Vp-Run-Debt-Ratio) +
006940                 (Vp-Run-Cost-Debt * (1 - Vp-Run-Tax-Rate) *
006950                  Vp-Run-Debt-Ratio)
006960     ELSE
006970              MOVE WS-Company-Wacc TO WS-Pd-Product-Wacc
006980     END-IF.
006990*
007000 BA100-Product-Dcf        SECTION.
007010*********************************
007020*
007030     PERFORM  BA095-Product-Wacc-Note.
007040     MOVE     WS-Pg-Revenue (WS-Pd-Ix) TO WS-Pd-Prior-Revenue.
007050     MOVE     ZERO TO WS-Pd-Pv-Forecasts.
007060     PERFORM  BA101-Forecast-One-Year
007070              VARYING WS-Pd-Year FROM 1 BY 1 UNTIL WS-Pd-Year > 5.
007080     PERFORM  BA102-Discount-One-Year
007090              VARYING WS-Pd-Year FROM 1 BY 1 UNTIL WS-Pd-Year > 5.
007095     PERFORM  BA103-Sum-Pv-Forecasts.
007100     IF       WS-Company-Wacc NOT > WS-Pg-Term-Growth (WS-Pd-Ix)
007110              MOVE ZERO TO WS-Pd-Term-Value WS-Pd-Pv-Terminal
007120     ELSE
007130              COMPUTE WS-Pd-Term-Value ROUNDED =
007140                 (WS-Pd-Fcf-Table (5) *
007150                 (1 + WS-Pg-Term-Growth (WS-Pd-Ix))) /
007160                 (WS-Company-Wacc - WS-Pg-Term-Growth (WS-Pd-Ix))
007170              COMPUTE WS-Pd-Pv-Terminal ROUNDED =
007180                 WS-Pd-Term-Value / WS-Pd-Disc-Factor
007190     END-IF.
007200     COMPUTE  WS-Pg-Ev (WS-Pd-Ix) ROUNDED =
007210              WS-Pd-Pv-Forecasts + WS-Pd-Pv-Terminal.
007220     IF       WS-Pg-Revenue (WS-Pd-Ix) > ZERO AND
007230              WS-Pd-Year-Revenue > ZERO
007240              COMPUTE WS-Pg-Cagr (WS-Pd-Ix) ROUNDED =
007250                 ((WS-Pd-Year-Revenue / WS-Pg-Revenue (WS-Pd-Ix)) **
007260                  (1 / 5)) - 1
007270     ELSE
007280              MOVE ZERO TO WS-Pg-Cagr (WS-Pd-Ix)
007290     END-IF.
007300*
007310 BA100-Exit.  EXIT SECTION.
007320*
007330 BA101-Forecast-One-Year.
007340*
007350     MOVE     WS-Pg-Growth (WS-Pd-Ix, WS-Pd-Year) TO WS-Pd-Yr-Growth.
007360     COMPUTE  WS-Pd-Year-Revenue ROUNDED =
007370              WS-Pd-Prior-Revenue * (1 + WS-Pd-Yr-Growth).
007380     COMPUTE  WS-Pd-Oper-Profit ROUNDED =
007390              WS-Pd-Year-Revenue * WS-Pg-Oper-Margin (WS-Pd-Ix).
007400     COMPUTE  WS-Pd-Nopat ROUNDED =
007410              WS-Pd-Oper-Profit * (1 - Vp-Run-Tax-Rate).
007420     COMPUTE  WS-Pd-Depr ROUNDED =
007430              WS-Pd-Year-Revenue * WS-Pg-Depr-Ratio (WS-Pd-Ix).
007440     COMPUTE  WS-Pd-Capex ROUNDED =
007450              WS-Pd-Year-Revenue * WS-Pg-Capex-Ratio (WS-Pd-Ix).
007460     COMPUTE  WS-Pd-Wc-Chg ROUNDED =
007470              WS-Pd-Year-Revenue * WS-Pg-Wc-Ratio (WS-Pd-Ix).
007480     COMPUTE  WS-Pd-Fcf-Table (WS-Pd-Year) ROUNDED =
007490              WS-Pd-Nopat + WS-Pd-Depr - WS-Pd-Capex - WS-Pd-Wc-Chg.
007500*
007510*        Fold this product year straight into the consolidated cash
007520*        flow table - avoids a second pass over the group per year.
007530*
007540     ADD      WS-Pd-Year-Revenue TO WS-Cf-Yr-Revenue (WS-Pd-Year).
007550     ADD      WS-Pd-Oper-Profit  TO WS-Cf-Yr-Profit  (WS-Pd-Year).
007560     ADD      WS-Pd-Nopat        TO WS-Cf-Yr-Nopat   (WS-Pd-Year).
007570     ADD      WS-Pd-Depr         TO WS-Cf-Yr-Depr    (WS-Pd-Year).
007580     ADD      WS-Pd-Capex        TO WS-Cf-Yr-Capex   (WS-Pd-Year).
007590     ADD      WS-Pd-Wc-Chg       TO WS-Cf-Yr-Wc      (WS-Pd-Year).
007600     ADD      WS-Pd-Fcf-Table (WS-Pd-Year) TO WS-Cf-Yr-Fcf (WS-Pd-Year).
007610     MOVE     WS-Pd-Year-Revenue TO WS-Pd-Prior-Revenue.
007620*
007630 BA102-Discount-One-Year.
007640*
007650* Discount factor built up by repeated multiplication, not by
007660* raising to a power, per the house rounding rule for DCF work.
007670*
007680     IF       WS-Pd-Year = 1
007690              COMPUTE WS-Pd-Disc-Factor ROUNDED = 1 + WS-Company-Wacc
007700     ELSE
007710              COMPUTE WS-Pd-Disc-Factor ROUNDED =
007720                      WS-Pd-Disc-Factor * (1 + WS-Company-Wacc)
007730     END-IF.
007740     COMPUTE  WS-Pd-Pv-Table (WS-Pd-Year) ROUNDED =
007750              WS-Pd-Fcf-Table (WS-Pd-Year) / WS-Pd-Disc-Factor.
007760*
007761 BA103-Sum-Pv-Forecasts.
007762*
007763* Pv-Table keeps a discounted cash flow audit trail year by year -
007764* Ba070 on Vl010 prints its like for a single company, this
007765* program only totals it, one product at a time.
007766*
007767     PERFORM  BA103A-Add-One-Pv
007768              VARYING WS-Pd-Year FROM 1 BY 1 UNTIL WS-Pd-Year > 5.
007769*
007770 BA103A-Add-One-Pv.
007771*
007772     ADD      WS-Pd-Pv-Table (WS-Pd-Year) TO WS-Pd-Pv-Forecasts.
007773*
007780 BA110-Consolidate        SECTION.
007790*********************************
007800*
007810     MOVE     ZERO TO WS-Total-Ev.
007820     PERFORM  BA111-Add-One-Ev
007830              VARYING WS-Pd-Ix FROM 1 BY 1 UNTIL WS-Pd-Ix > WS-Pg-Count.
007840     COMPUTE  WS-Total-Equity ROUNDED = WS-Total-Ev - WS-Cur-Net-Debt.
007850     IF       WS-Total-Ev NOT = ZERO
007860              PERFORM BA112-One-Contribution
007870                      VARYING WS-Pd-Ix FROM 1 BY 1
007880                      UNTIL WS-Pd-Ix > WS-Pg-Count
007890     END-IF.
007900     ADD      WS-Total-Ev TO WS-Rt-Grand-Total-Ev.
007910*
007920 BA110-Exit.  EXIT SECTION.
007930*
007940 BA111-Add-One-Ev.
007950*
007960     ADD      WS-Pg-Ev (WS-Pd-Ix) TO WS-Total-Ev.
007970*
007980 BA112-One-Contribution.
007990*
008000     COMPUTE  WS-Pg-Contribution (WS-Pd-Ix) ROUNDED =
008010              (WS-Pg-Ev (WS-Pd-Ix) / WS-Total-Ev) * 100.
008020*
008030 BA120-Print-Group        SECTION.
008040*********************************
008050*
008060     PERFORM  BA121-Print-One-Product
008070              VARYING WS-Pd-Ix FROM 1 BY 1 UNTIL WS-Pd-Ix > WS-Pg-Count.
008080     PERFORM  BA122-Print-One-Cf-Year
008090              VARYING WS-Pd-Year FROM 1 BY 1 UNTIL WS-Pd-Year > 5.
008100     MOVE     "TOTAL EV / EQUITY VALUE (YI)" TO WS-Rpt-Desc.
008110     COMPUTE  WS-Rpt-Amt  ROUNDED = WS-Total-Ev     / WS-Yi-Divisor.
008120     COMPUTE  WS-Rpt-Amt2 ROUNDED = WS-Total-Equity / WS-Yi-Divisor.
008130     GENERATE VL-Two-Amt-Line.
008140*
008150 BA120-Exit.  EXIT SECTION.
008160*
008170 BA121-Print-One-Product.
008180*
008190     MOVE     WS-Pg-Name (WS-Pd-Ix) TO WS-Rpt-Desc.
008200     COMPUTE  WS-Rpt-Amt ROUNDED = WS-Pg-Ev (WS-Pd-Ix) / WS-Yi-Divisor.
008210     COMPUTE  WS-Rpt-Pct-A ROUNDED = WS-Pg-Cagr (WS-Pd-Ix) * 100.
008220     MOVE     WS-Pg-Contribution (WS-Pd-Ix) TO WS-Rpt-Pct-B.
008230     GENERATE VL-Prod-Line.
008240*
008250 BA122-Print-One-Cf-Year.
008260*
008270     MOVE     WS-Pd-Year TO WS-Cf-Year-Disp.
008280     MOVE     SPACES     TO WS-Rpt-Desc.
008290     STRING   "YEAR " WS-Cf-Year-Disp " REVENUE / FCF (YI)"
008300              DELIMITED BY SIZE INTO WS-Rpt-Desc.
008310     COMPUTE  WS-Rpt-Amt  ROUNDED =
008320              WS-Cf-Yr-Revenue (WS-Pd-Year) / WS-Yi-Divisor.
008330     COMPUTE  WS-Rpt-Amt2 ROUNDED =
008340              WS-Cf-Yr-Fcf (WS-Pd-Year) / WS-Yi-Divisor.
008350     GENERATE VL-Two-Amt-Line.
008360*
008370 AA060-Print-Totals       SECTION.
008380*********************************
008390*
008400     GENERATE VL-Product-Report.
008410     TERMINATE VL-Product-Report.
008420*
008430 AA060-Exit.  EXIT SECTION.
008440*
