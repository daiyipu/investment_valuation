000100*
000110*******************************************************************
000120*                                                                 *
000130*             Full Company Valuation - Batch Driver              *
000140*                                                                 *
000150*        Uses RW (Report Writer for prints)                      *
000160*                                                                 *
000170*******************************************************************
000180*
000190 IDENTIFICATION           DIVISION.
000200*================================
000210*
000220 PROGRAM-ID.               VL010.
000230*
000240*    AUTHOR.               VINCENT B COEN FBCS, FIDM, FIDPM.
000250*
000260 AUTHOR.                   VINCENT B COEN.
000270*
000280 INSTALLATION.             APPLEWOOD COMPUTERS.
000290*
000300 DATE-WRITTEN.             11/03/1988.
000310*
000320 DATE-COMPILED.
000330*
000340 SECURITY.                 COPYRIGHT (C) 1988-2026 AND LATER,
000350                            VINCENT BRYAN COEN.
000360                            DISTRIBUTED UNDER THE GNU GENERAL
000370                            PUBLIC LICENSE.  SEE THE FILE
000380                            COPYING FOR DETAILS.
000390*
000400*    REMARKS.              FULL COMPANY VALUATION - RELATIVE, DCF,
000410*                          VC, SCENARIO, STRESS AND SENSITIVITY -
000420*                          WITH CROSS-VALIDATION AND COLUMNAR REPORT.
000430*                          THIS PROGRAM USES RW (REPORT WRITER).
000440*
000450*    VERSION.              SEE PROG-NAME IN WS.
000460*
000470*    CALLED MODULES.
000480*                          NONE.
000490*
000500*    FUNCTIONS USED.
000510*                          NONE.
000520*
000530*    FILES USED.
000540*                          VLCOM.   TARGET COMPANY MASTER (IN).
000550*                          VLCMP.   COMPARABLE COMPANY SET (IN).
000560*                          VLRES.   VALUATION RESULT (OUT).
000570*                          PRINT-FILE. COLUMNAR REPORT (OUT).
000580*
000590*    ERROR MESSAGES USED.
000600* SYSTEM WIDE.
000610*                          SEE VLSTAT.CPY.
000620*
000630* CHANGES.
000640* 11/03/1988 VBC - 1.0.00 CREATED - FROM THE HOUSE REPORT SKELETON.
000650* 02/05/1988 VBC - 1.0.01 P/S AND P/B PRECONDITIONS ADDED.
000660* 19/09/1988 VBC - 1.0.02 EV/EBITDA NET-DEBT SUBTRACT FIXED - WAS
000670*                          ADDING NET-DEBT INSTEAD OF SUBTRACTING.
000680* 14/02/1989 VBC - 1.1.00 DCF - CAPM WACC ROUTINE ADDED.
000690* 03/07/1989 VBC - 1.1.01 GORDON TERMINAL VALUE - WACC <= TG NOW
000700*                          FLAGGED SKIPPED RATHER THAN ABENDING.
000710* 22/11/1989 VBC - 1.1.02 5 YEAR FORECAST - YEAR 4/5 GROWTH TAPER
000720*                          RULE ADDED (MAX OF 70% OR 5%).
000730* 08/04/1990 RJW - 1.2.00 VC METHOD (PLAIN & PROJECTED) ADDED PER
000740*                          REQUEST FROM VALUATIONS DESK - TICKET
000750*                          VAL-114.
000760* 30/08/1990 RJW - 1.2.01 QUICK METHOD SELECTION BY STAGE ADDED.
000770* 17/01/1991 VBC - 1.3.00 SCENARIO ANALYSIS (BASE/BULL/BEAR) ADDED -
000780*                          TICKET VAL-140.
000790* 12/06/1991 VBC - 1.3.01 SCENARIO STATS - RANGE WAS MEAN - MIN,
000800*                          CORRECTED TO MAX - MIN.
000810* 25/10/1991 KMP - 1.4.00 STRESS TEST BATTERY ADDED - TICKET VAL-166.
000820* 09/03/1992 KMP - 1.4.01 EXTREME CRASH TEST COMBINED RULE ADDED.
000830* 21/07/1992 VBC - 1.5.00 SENSITIVITY - ONE WAY SWEEP AND TORNADO
000840*                          RANKING ADDED - TICKET VAL-181.
000850* 15/12/1992 VBC - 1.5.01 TORNADO - DOWN MOVE FLOOR ON WACC WAS
000860*                          ALLOWING NEGATIVE WACC - NOW FLOORED 0.01.
000870* 04/05/1993 RJW - 1.6.00 CROSS VALIDATION - MEDIAN/RANGE/CONFIDENCE
000880*                          GRADE ADDED - TICKET VAL-199.
000890* 19/11/1993 RJW - 1.6.01 CONFIDENCE GRADE BOUNDARY WAS <= 0.10 NOW
000900*                          STRICTLY < 0.10 PER FINANCE DESK.
000910* 27/02/1994 VBC - 1.7.00 CONTROL BREAK SUMMARY / RUN TOTALS ADDED.
000920* 08/08/1994 VBC - 1.7.01 COMPOSITE METHOD (WEIGHTED PE/PS/PB/EV)
000930*                          ADDED - EXCLUDED FROM CROSS VALIDATION.
000940* 30/01/1995 KMP - 1.8.00 RESULT FILE OUTPUT ADDED - ONE RECORD PER
000950*                          METHOD PLUS RECOMMEND LINE.
000960* 14/06/1995 KMP - 1.8.01 OTHER METHODS LIBRARY (COST/NET ASSET,
000970*                          ADJUSTED NET ASSET, TRANSACTION COMP,
000980*                          FIRST CHICAGO, STAGE RECOMMEND) ADDED.
000990* 11/12/1995 VBC - 1.8.02 YEAR END CLEAN UP - NO FUNCTIONAL CHANGE.
001000* 03/06/1998 VBC - 1.9.00 CENTURY ROLLOVER REVIEW - ALL DATE FIELDS
001010*                          IN THIS PROGRAM ARE RATES/AMOUNTS ONLY,
001020*                          NO CCYY DATE ARITHMETIC USED - Y2K N/A.
001030* 22/01/1999 VBC - 1.9.01 Y2K SIGN OFF - NO CHANGES REQUIRED.
001040* 09/10/2001 RJW - 1.9.02 MIGRATED SOURCE TO MICRO FOCUS - COLUMN 7
001050*                          COMMENT STYLE STANDARDISED THROUGHOUT.
001060* 16/04/2024 VBC          COPYRIGHT NOTICE UPDATE SUPERSEDING ALL
001070*                          PREVIOUS NOTICES.
001080* 12/01/2026 VBC - 2.0.00 REBUILT ON THE VL RECORD SET - RELATIVE,
001090*                          DCF, VC, SCENARIO, STRESS, SENSITIVITY
001100*                          AND CROSS VALIDATION IN ONE BATCH DRIVER.
001110* 30/01/2026 VBC - 2.0.01 QUICK METHOD SELECTION RESTORED FROM THE
001120*                          OLD PAYROLL BUILD FOR THE REPORT HEADER.
001130* 07/02/2026 VBC - 2.0.02 SENSITIVITY ELASTICITY DIVIDE BY ZERO ON
001140*                          ZERO BASE PARAMETER NOW GUARDED.
001150*
001160*******************************************************************
001170* COPYRIGHT NOTICE.
001180* ****************
001190*
001200* THIS NOTICE SUPERSEDES ALL PRIOR COPYRIGHT NOTICES AND WAS
001210* UPDATED 2024-04-16.
001220*
001230* THESE FILES AND PROGRAMS ARE PART OF THE APPLEWOOD COMPUTERS
001240* ACCOUNTING SYSTEM AND ARE COPYRIGHT (C) VINCENT B COEN, 1976-2026
001250* AND LATER.
001260*
001270* THIS PROGRAM IS FREE SOFTWARE; YOU CAN REDISTRIBUTE IT AND/OR
001280* MODIFY IT UNDER THE TERMS OF THE GNU GENERAL PUBLIC LICENSE AS
001290* PUBLISHED BY THE FREE SOFTWARE FOUNDATION; VERSION 3 AND LATER.
001300*
001310* ACAS IS DISTRIBUTED IN THE HOPE THAT IT WILL BE USEFUL, BUT
001320* WITHOUT ANY WARRANTY; WITHOUT EVEN THE IMPLIED WARRANTY OF
001330* MERCHANTABILITY OR FITNESS FOR A PARTICULAR PURPOSE.  SEE THE
001340* GNU GENERAL PUBLIC LICENSE FOR MORE DETAILS.
001350*
001360*******************************************************************
001370*
001380 ENVIRONMENT              DIVISION.
001390*================================
001400*
001410 CONFIGURATION            SECTION.
001420*
001430 SPECIAL-NAMES.
001440     C01                  IS TOP-OF-FORM
001450     CLASS VALID-STAGE    IS "E" "G" "M" "P".
001460*
001470 INPUT-OUTPUT             SECTION.
001480 FILE-CONTROL.
001490 COPY "selvlcom.cob".
001500 COPY "selvlcmp.cob".
001510 COPY "selvlres.cob".
001520 COPY "selvlprt.cob".
001530*
001540 DATA                     DIVISION.
001550*================================
001560*
001570 FILE                     SECTION.
001580*
001590 COPY "fdvlcom.cob".
001600 COPY "fdvlcmp.cob".
001610 COPY "fdvlres.cob".
001620*
001630 FD  PRINT-FILE
001640     REPORT IS VL-VALUATION-REPORT.
001650*
001660 WORKING-STORAGE SECTION.
001670*------------------------
001680*
001690 77  PROG-NAME               PIC X(17) VALUE "VL010 (2.0.02)".
001700*
001710 COPY "wsvlparm.cob".
001720*
001730 01  WS-Data.
001740     03  VL-Company-Status    PIC XX.
001750     03  VL-Comparable-Status PIC XX.
001760     03  VL-Result-Status     PIC XX.
001770     03  VL-Print-Status      PIC XX.
001780     03  WS-Fs-Code           PIC XX.
001790     03  WS-Eval-Msg          PIC X(25)  VALUE SPACES.
001800     03  WS-Eof-Company-Sw    PIC X      VALUE "N".
001810         88  Eof-Company                VALUE "Y".
001820     03  WS-Eof-Comparable-Sw PIC X      VALUE "N".
001830         88  Eof-Comparable              VALUE "Y".
001840     03  filler               PIC X(10).
001850*
001860* ----------------------------------------------------------------
001870* Comparable multiple lists - built once from Vlcmp before the
001880* company loop starts, dropping entries <= zero per Ba020 rule.
001890* ----------------------------------------------------------------
001900*
001910 01  VL-Multiple-Lists.
001920     03  VLM-Pe-List          PIC S9(5)V9(4) COMP-3 OCCURS 200.
001930     03  VLM-Pe-Count         PIC 9(3)       COMP   VALUE ZERO.
001940     03  VLM-Ps-List          PIC S9(5)V9(4) COMP-3 OCCURS 200.
001950     03  VLM-Ps-Count         PIC 9(3)       COMP   VALUE ZERO.
001960     03  VLM-Pb-List          PIC S9(5)V9(4) COMP-3 OCCURS 200.
001970     03  VLM-Pb-Count         PIC 9(3)       COMP   VALUE ZERO.
001980     03  VLM-Ev-List          PIC S9(5)V9(4) COMP-3 OCCURS 200.
001990     03  VLM-Ev-Count         PIC 9(3)       COMP   VALUE ZERO.
002000     03  filler               PIC X(20).
002010*
002020* ----------------------------------------------------------------
002030* Generic scratch work list, shared by every stats routine
002040* (Ba015) - median/mean/min/max of whichever list is copied in.
002050* ----------------------------------------------------------------
002060*
002070 01  WS-Work-List.
002080     03  WS-Work-Entry        PIC S9(13)V9(4) COMP-3 OCCURS 200.
002090     03  filler               PIC X(4).
002100 01  WS-Work-Count            PIC 9(3)        COMP   VALUE ZERO.
002110 01  VL-Rate-Defaults.
002120     03  Vp-Rate-Dflt-Tab      PIC S9V9(6) COMP-3 OCCURS 9.
002130     03  FILLER               PIC X(4).
002140 01  WS-Work-Stats.
002150     03  WS-Work-Mean         PIC S9(13)V9(4) COMP-3.
002160     03  WS-Work-Median       PIC S9(13)V9(4) COMP-3.
002170     03  WS-Work-Min          PIC S9(13)V9(4) COMP-3.
002180     03  WS-Work-Max          PIC S9(13)V9(4) COMP-3.
002190     03  WS-Work-Stddev       PIC S9(13)V9(4) COMP-3.
002200     03  filler               PIC X(8).
002210 01  WS-Sort-Ix               PIC 9(3)  COMP.
002220 01  WS-Sort-Jx               PIC 9(3)  COMP.
002230 01  WS-Sort-Hold             PIC S9(13)V9(4) COMP-3.
002240 01  WS-Sum-Sq                PIC S9(15)V9(4) COMP-3.
002250 01  WS-Sum-Sq-Dev            PIC S9(15)V9(4) COMP-3.
002260*
002270* ----------------------------------------------------------------
002280* Relative valuation results, per current company.
002290* ----------------------------------------------------------------
002300*
002310 01  WS-Adj-Factor             PIC S9V9(6) COMP-3 VALUE 1.
002320 01  WS-Net-Debt                PIC S9(11)V99 COMP-3.
002330 01  WS-Forward-Value           PIC S9(11)V99 COMP-3.
002340*
002350 01  WS-Rel-Results.
002360     03  WS-Rel-Pe.
002370         05  WS-Pe-Value        PIC S9(13)V99 COMP-3 VALUE ZERO.
002380         05  WS-Pe-Low          PIC S9(13)V99 COMP-3 VALUE ZERO.
002390         05  WS-Pe-High         PIC S9(13)V99 COMP-3 VALUE ZERO.
002400         05  WS-Pe-Sw           PIC X         VALUE "N".
002410             88  Pe-Ok                        VALUE "Y".
002420     03  WS-Rel-Ps.
002430         05  WS-Ps-Value        PIC S9(13)V99 COMP-3 VALUE ZERO.
002440         05  WS-Ps-Low          PIC S9(13)V99 COMP-3 VALUE ZERO.
002450         05  WS-Ps-High         PIC S9(13)V99 COMP-3 VALUE ZERO.
002460         05  WS-Ps-Sw           PIC X         VALUE "N".
002470             88  Ps-Ok                        VALUE "Y".
002480     03  WS-Rel-Pb.
002490         05  WS-Pb-Value        PIC S9(13)V99 COMP-3 VALUE ZERO.
002500         05  WS-Pb-Low          PIC S9(13)V99 COMP-3 VALUE ZERO.
002510         05  WS-Pb-High         PIC S9(13)V99 COMP-3 VALUE ZERO.
002520         05  WS-Pb-Sw           PIC X         VALUE "N".
002530             88  Pb-Ok                        VALUE "Y".
002540     03  WS-Rel-Ev.
002550         05  WS-Ev-Value        PIC S9(13)V99 COMP-3 VALUE ZERO.
002560         05  WS-Ev-Low          PIC S9(13)V99 COMP-3 VALUE ZERO.
002570         05  WS-Ev-High         PIC S9(13)V99 COMP-3 VALUE ZERO.
002580         05  WS-Ev-Sw           PIC X         VALUE "N".
002590             88  Ev-Ok                        VALUE "Y".
002600 01  WS-Rel-Table REDEFINES WS-Rel-Results.
002610     03  WS-Rel-Entry OCCURS 4.
002620         05  WS-Rel-Entry-Value PIC S9(13)V99 COMP-3.
002630         05  WS-Rel-Entry-Low   PIC S9(13)V99 COMP-3.
002640         05  WS-Rel-Entry-High  PIC S9(13)V99 COMP-3.
002650         05  WS-Rel-Entry-Sw    PIC X.
002660 01  WS-Rel-Ok-Count            PIC 9         COMP  VALUE ZERO.
002670*
002680* Method codes for the four relative multiples, in the same
002690* order as WS-Rel-Pe/Ps/Pb/Ev above, so Ba080 can print and
002700* write one result record per entry off a single PERFORM
002710* instead of four near-identical paragraphs.
002720*
002730 01  WS-Rel-Method-Names.
002740     03  FILLER                 PIC X(9)  VALUE "PE".
002750     03  FILLER                 PIC X(9)  VALUE "PS".
002760     03  FILLER                 PIC X(9)  VALUE "PB".
002770     03  FILLER                 PIC X(9)  VALUE "EV-EBITDA".
002780 01  WS-Rel-Method-Table REDEFINES WS-Rel-Method-Names.
002790     03  WS-Rel-Method-Entry    PIC X(9)  OCCURS 4.
002800 01  WS-Rel-Ix                  PIC 9         COMP  VALUE ZERO.
002810 01  WS-Composite-Value         PIC S9(13)V99 COMP-3 VALUE ZERO.
002820 01  WS-Composite-Low           PIC S9(13)V99 COMP-3 VALUE ZERO.
002830 01  WS-Composite-High          PIC S9(13)V99 COMP-3 VALUE ZERO.
002840 01  WS-Composite-Sw            PIC X         VALUE "N".
002850     88  Composite-Ok                         VALUE "Y".
002860 01  WS-Wt-Sum                  PIC S9V9(6)   COMP-3 VALUE ZERO.
002870*
002880* ----------------------------------------------------------------
002890* DCF - a small self-contained subroutine block called by
002900* the base run, by scenario, stress and sensitivity analysis,
002910* each of whom load Ws-Dcf-Parms first.
002920* ----------------------------------------------------------------
002930*
002940 01  WS-Dcf-Parms.
002950     03  WS-Dcf-Revenue       PIC S9(11)V99 COMP-3.
002960     03  WS-Dcf-Growth        PIC S9V9(6)   COMP-3.
002970     03  WS-Dcf-Margin        PIC S9V9(6)   COMP-3.
002980     03  WS-Dcf-Tax           PIC S9V9(6)   COMP-3.
002990     03  WS-Dcf-Wacc          PIC S9V9(6)   COMP-3.
003000     03  WS-Dcf-Term-Growth   PIC S9V9(6)   COMP-3.
003010     03  WS-Dcf-Net-Debt      PIC S9(11)V99 COMP-3.
003020     03  FILLER               PIC X(4).
003030 01  WS-Dcf-Result.
003040     03  WS-Dcf-Value         PIC S9(13)V99 COMP-3 VALUE ZERO.
003050     03  WS-Dcf-Status        PIC X.
003060         88  Dcf-Ok                          VALUE "O".
003070         88  Dcf-Skipped                     VALUE "S".
003080     03  FILLER               PIC X(4).
003090 01  WS-Dcf-Base-Value         PIC S9(13)V99 COMP-3 VALUE ZERO.
003100 01  WS-Dcf-Base-Wacc          PIC S9V9(6)   COMP-3 VALUE ZERO.
003110 01  WS-Cost-Equity            PIC S9V9(6)   COMP-3 VALUE ZERO.
003120 01  WS-Aftertax-Cost-Debt     PIC S9V9(6)   COMP-3 VALUE ZERO.
003130*
003140 01  WS-Dcf-Work.
003150     03  WS-Dw-Year           PIC 9         COMP.
003160     03  WS-Dw-Yr-Growth      PIC S9V9(6)   COMP-3.
003170     03  WS-Dw-Prior-Revenue  PIC S9(11)V99 COMP-3.
003180     03  WS-Dw-Year-Revenue   PIC S9(11)V99 COMP-3.
003190     03  WS-Dw-Oper-Profit    PIC S9(11)V99 COMP-3.
003200     03  WS-Dw-Tax-Amt        PIC S9(11)V99 COMP-3.
003210     03  WS-Dw-Nopat          PIC S9(11)V99 COMP-3.
003220     03  WS-Dw-Depr           PIC S9(11)V99 COMP-3.
003230     03  WS-Dw-Capex          PIC S9(11)V99 COMP-3.
003240     03  WS-Dw-Wc-Chg         PIC S9(11)V99 COMP-3.
003250     03  WS-Dw-Fcf-Block.
003260         05  WS-Dw-Fcf-Y1     PIC S9(11)V99 COMP-3.
003270         05  WS-Dw-Fcf-Y2     PIC S9(11)V99 COMP-3.
003280         05  WS-Dw-Fcf-Y3     PIC S9(11)V99 COMP-3.
003290         05  WS-Dw-Fcf-Y4     PIC S9(11)V99 COMP-3.
003300         05  WS-Dw-Fcf-Y5     PIC S9(11)V99 COMP-3.
003310     03  WS-Dw-Fcf-Table REDEFINES WS-Dw-Fcf-Block
003320                          PIC S9(11)V99 COMP-3 OCCURS 5.
003330     03  WS-Dw-Disc-Factor    PIC S9(3)V9(8) COMP-3.
003340     03  WS-Dw-Pv-Forecasts   PIC S9(13)V99 COMP-3.
003350     03  WS-Dw-Term-Value     PIC S9(13)V99 COMP-3.
003360     03  WS-Dw-Pv-Terminal    PIC S9(13)V99 COMP-3.
003370     03  WS-Dw-Ev             PIC S9(13)V99 COMP-3.
003380     03  FILLER               PIC X(4).
003390*
003400* ----------------------------------------------------------------
003410* Other methods - VC (plain and projected), cost/net asset,
003420* adjusted net asset, transaction comparable, First Chicago,
003430* stage recommendation.  Library section, results held here.
003440* ----------------------------------------------------------------
003450*
003460 01  WS-Vc-Result               PIC S9(13)V99 COMP-3 VALUE ZERO.
003470 01  WS-Vc-Irr                  PIC S9V9(6)   COMP-3 VALUE ZERO.
003480 01  WS-Vc-Exit-Value           PIC S9(13)V99 COMP-3 VALUE ZERO.
003490 01  WS-Vc-Future-Metric        PIC S9(13)V99 COMP-3 VALUE ZERO.
003500 01  WS-Vc-Grow-Ix              PIC 9         COMP.
003510 01  WS-Net-Asset-Value         PIC S9(13)V99 COMP-3 VALUE ZERO.
003520 01  WS-Adj-Net-Asset-Value     PIC S9(13)V99 COMP-3 VALUE ZERO.
003530 01  WS-Txn-Comp-Value          PIC S9(13)V99 COMP-3 VALUE ZERO.
003540 01  WS-Fc-Expected-Value       PIC S9(13)V99 COMP-3 VALUE ZERO.
003550 01  WS-Sop-Value                PIC S9(13)V99 COMP-3 VALUE ZERO.
003560 01  WS-Stage-Recommend          PIC X(30) VALUE SPACES.
003570*
003580* ----------------------------------------------------------------
003590* Scenario analysis.
003600* ----------------------------------------------------------------
003610*
003620 01  WS-Scenario-Results.
003630     03  WS-Sc-Base-Value     PIC S9(13)V99 COMP-3 VALUE ZERO.
003640     03  WS-Sc-Bull-Value     PIC S9(13)V99 COMP-3 VALUE ZERO.
003650     03  WS-Sc-Bear-Value     PIC S9(13)V99 COMP-3 VALUE ZERO.
003660     03  FILLER               PIC X(4).
003670 01  WS-Sc-Ix                 PIC 9         COMP.
003680 01  WS-Sc-Rev-Adj            PIC S9V9(6)   COMP-3.
003690 01  WS-Sc-Margin-Adj         PIC S9V9(6)   COMP-3.
003700 01  WS-Sc-Tg-Adj             PIC S9V9(6)   COMP-3.
003710 01  WS-Sc-Delta-Pct          PIC S9(3)V9(1) COMP-3.
003720 01  WS-Sc-Expected-Value     PIC S9(13)V99 COMP-3 VALUE ZERO.
003730 01  WS-Sc-Prob-Sum           PIC S9V9(6)   COMP-3 VALUE ZERO.
003740*
003750* ----------------------------------------------------------------
003760* Stress testing.
003770* ----------------------------------------------------------------
003780*
003790 01  WS-Stress-Value           PIC S9(13)V99 COMP-3 VALUE ZERO.
003800 01  WS-Stress-Change-Pct      PIC S9(3)V9(1) COMP-3 VALUE ZERO.
003810 01  WS-Max-Downside           PIC S9(3)V9(1) COMP-3 VALUE ZERO.
003820 01  WS-Str-Ix                 PIC 9         COMP.
003830 01  WS-Str-Growth             PIC S9V9(6)   COMP-3.
003840 01  WS-Str-Margin             PIC S9V9(6)   COMP-3.
003850 01  WS-Str-Wacc                PIC S9V9(6)   COMP-3.
003860 01  WS-Str-Shock-Table.
003870     03  WS-Str-Rev-Shock      PIC S9V9(6) COMP-3 OCCURS 3
003880                                VALUE -0.30, -0.20, -0.10.
003890     03  WS-Str-Margin-Level   PIC S9V9(6) COMP-3 OCCURS 3
003900                                VALUE 0.05, 0.10, 0.15.
003910     03  WS-Str-Wacc-Inc       PIC S9V9(6) COMP-3 OCCURS 3
003920                                VALUE 0.01, 0.02, 0.03.
003930     03  WS-Str-Growth-Factor  PIC S9V9(6) COMP-3 OCCURS 3
003940                                VALUE 0.3, 0.5, 0.7.
003950     03  FILLER                PIC X(4).
003960*
003970* ----------------------------------------------------------------
003980* Sensitivity analysis - one way sweep and tornado ranking.
003990* ----------------------------------------------------------------
004000*
004010 01  WS-Sens-Ix                PIC 99        COMP.
004020 01  WS-Sens-Param-No          PIC 9         COMP.
004030 01  WS-Sens-Base              PIC S9(3)V9(6) COMP-3.
004040 01  WS-Sens-Min                PIC S9(3)V9(6) COMP-3.
004050 01  WS-Sens-Max                PIC S9(3)V9(6) COMP-3.
004060 01  WS-Sens-Step-Size          PIC S9(3)V9(6) COMP-3.
004070 01  WS-Sens-Point-Value        PIC S9(3)V9(6) COMP-3.
004080 01  WS-Sens-First-Value        PIC S9(13)V99 COMP-3.
004090 01  WS-Sens-Last-Value         PIC S9(13)V99 COMP-3.
004100 01  WS-Sens-Min-Value          PIC S9(13)V99 COMP-3.
004110 01  WS-Sens-Max-Value          PIC S9(13)V99 COMP-3.
004120 01  WS-Sens-Elasticity         PIC S9(3)V9(4) COMP-3.
004130 01  WS-Sens-Delta-Num          PIC S9(3)V9(6) COMP-3.
004140 01  WS-Sens-Delta-Den          PIC S9(3)V9(6) COMP-3.
004150*
004160 01  WS-Tornado-Table.
004170     03  WS-Tor-Entry OCCURS 4.
004180         05  WS-Tor-Name       PIC X(14).
004190         05  WS-Tor-Impact-Up   PIC S9(13)V99 COMP-3.
004200         05  WS-Tor-Impact-Dn   PIC S9(13)V99 COMP-3.
004210         05  WS-Tor-Max-Impact  PIC S9(13)V99 COMP-3.
004220         05  WS-Tor-Impact-Pct  PIC S9(3)V9(1) COMP-3.
004230     03  FILLER                PIC X(4).
004240 01  WS-Tor-Ix                 PIC 9         COMP.
004250 01  WS-Tor-Jx                 PIC 9         COMP.
004260 01  WS-Tor-Hold-Name          PIC X(14).
004270 01  WS-Tor-Hold-Up            PIC S9(13)V99 COMP-3.
004280 01  WS-Tor-Hold-Dn            PIC S9(13)V99 COMP-3.
004290 01  WS-Tor-Hold-Max           PIC S9(13)V99 COMP-3.
004300 01  WS-Tor-Hold-Pct           PIC S9(3)V9(1) COMP-3.
004310 01  WS-Up-Value                PIC S9(13)V99 COMP-3.
004320 01  WS-Dn-Value                PIC S9(13)V99 COMP-3.
004330*
004340* ----------------------------------------------------------------
004350* Cross validation.
004360* ----------------------------------------------------------------
004370*
004380 01  WS-Recommend-Value         PIC S9(13)V99 COMP-3 VALUE ZERO.
004390 01  WS-Recommend-Low           PIC S9(13)V99 COMP-3 VALUE ZERO.
004400 01  WS-Recommend-High          PIC S9(13)V99 COMP-3 VALUE ZERO.
004410 01  WS-Confidence-Grade        PIC X         VALUE SPACE.
004420 01  WS-Coeff-Var                PIC S9(3)V9(6) COMP-3.
004430 01  WS-Quick-Method             PIC X(12) VALUE SPACES.
004440*
004450* ----------------------------------------------------------------
004460* Run totals - control break summary at end of run.
004470* ----------------------------------------------------------------
004480*
004490 01  WS-Run-Totals.
004500     03  WS-Rt-Companies-Read    PIC 9(5) COMP  VALUE ZERO.
004510     03  WS-Rt-Companies-Valued  PIC 9(5) COMP  VALUE ZERO.
004520     03  WS-Rt-Methods-Skipped   PIC 9(5) COMP  VALUE ZERO.
004530     03  WS-Rt-Grand-Total       PIC S9(15)V99 COMP-3 VALUE ZERO.
004540     03  FILLER                  PIC X(4).
004550*
004560 01  WS-Yi-Divisor              PIC 9(5)      VALUE 10000.
004570 01  WS-Print-Amt                PIC S9(13)V99 COMP-3.
004580 01  WS-Print-Low                PIC S9(13)V99 COMP-3.
004590 01  WS-Print-High               PIC S9(13)V99 COMP-3.
004600 01  WS-Rpt-Status-Text          PIC X(8)      VALUE SPACES.
004610 01  WS-Rpt-Reason               PIC X(20)     VALUE SPACES.
004620 01  WS-Sub                      PIC 9(3)      COMP.
004630*
004640* General purpose print work area - scenario, stress, tornado and
004650* cross validation lines all route through it, same as the shop's
004660* generic message-line convention on the payroll reports.
004670*
004680 01  WS-Rpt-Desc                 PIC X(28)     VALUE SPACES.
004690 01  WS-Rpt-Amt                  PIC S9(13)V99 COMP-3 VALUE ZERO.
004700 01  WS-Rpt-Low                  PIC S9(13)V99 COMP-3 VALUE ZERO.
004710 01  WS-Rpt-High                 PIC S9(13)V99 COMP-3 VALUE ZERO.
004720 01  WS-Rpt-Pct                  PIC S9(3)V9(1) COMP-3 VALUE ZERO.
004730*
004740 01  WS-Sc-Stat-Mean             PIC S9(13)V99 COMP-3 VALUE ZERO.
004750 01  WS-Sc-Stat-Median           PIC S9(13)V99 COMP-3 VALUE ZERO.
004760 01  WS-Sc-Stat-Min              PIC S9(13)V99 COMP-3 VALUE ZERO.
004770 01  WS-Sc-Stat-Max              PIC S9(13)V99 COMP-3 VALUE ZERO.
004780 01  WS-Sc-Stat-Range            PIC S9(13)V99 COMP-3 VALUE ZERO.
004790*
004800 REPORT SECTION.
004810*****************
004820*
004830 RD  VL-Valuation-Report
004840     CONTROL      FINAL, CO-Id
004850     PAGE LIMIT   58
004860     HEADING      1
004870     FIRST DETAIL 4
004880     LAST  DETAIL 54.
004890*
004900 01  TYPE PAGE HEADING.
004910     03  LINE  1.
004920         05  COL   1  PIC X(30) VALUE "APPLEWOOD COMPUTERS".
004930         05  COL  50  PIC X(32) VALUE
004940                        "INVESTMENT VALUATION - VL010".
004950         05  COL 122  PIC X(5)  VALUE "PAGE ".
004960         05  COL 127  PIC ZZ9   SOURCE PAGE-COUNTER.
004970     03  LINE  2.
004980         05  COL   1  PIC X(46) VALUE
004990                        "COMPANY / INDUSTRY / STAGE / QUICK METHOD".
005000*
005010 01  TYPE CONTROL HEADING CO-Id.
005020     03  LINE + 2.
005030         05  COL   1  PIC X(6)  SOURCE CO-Id.
005040         05  COL   9  PIC X(30) SOURCE CO-Name.
005050         05  COL  40  PIC X(20) SOURCE CO-Industry.
005060         05  COL  61  PIC X(1)  SOURCE CO-Stage.
005070         05  COL  64  PIC X(12) SOURCE WS-Quick-Method.
005080*
005090 01  VL-Method-Line TYPE DETAIL.
005100     03  LINE + 1.
005110         05  COL   3  PIC X(12) SOURCE VR-Method.
005120         05  COL  17  PIC ---,---,--9.99 SOURCE WS-Print-Amt.
005130         05  COL  34  PIC X(2)           VALUE "L:".
005140         05  COL  37  PIC ---,---,--9.99 SOURCE WS-Print-Low.
005150         05  COL  54  PIC X(2)           VALUE "H:".
005160         05  COL  57  PIC ---,---,--9.99 SOURCE WS-Print-High.
005170         05  COL  74  PIC X(8)           SOURCE WS-Rpt-Status-Text.
005180         05  COL  83  PIC X(20)          SOURCE WS-Rpt-Reason.
005190*
005200 01  VL-Info-Line TYPE DETAIL.
005210     03  LINE + 1.
005220         05  COL   3  PIC X(28)          SOURCE WS-Rpt-Desc.
005230         05  COL  33  PIC ---,---,--9.99 SOURCE WS-Rpt-Amt.
005240         05  COL  50  PIC -99.9          SOURCE WS-Rpt-Pct.
005250*
005260 01  VL-Recommend-Line TYPE DETAIL.
005270     03  LINE + 1.
005280         05  COL   3  PIC X(28)          SOURCE WS-Rpt-Desc.
005290         05  COL  33  PIC ---,---,--9.99 SOURCE WS-Rpt-Amt.
005300         05  COL  50  PIC X(2)           VALUE "L:".
005310         05  COL  53  PIC ---,---,--9.99 SOURCE WS-Rpt-Low.
005320         05  COL  70  PIC X(2)           VALUE "H:".
005330         05  COL  73  PIC ---,---,--9.99 SOURCE WS-Rpt-High.
005340         05  COL  90  PIC X(7)           VALUE "GRADE: ".
005350         05  COL  97  PIC X(1)           SOURCE WS-Confidence-Grade.
005360         05  COL 100  PIC X(9)           VALUE "METHODS: ".
005370         05  COL 109  PIC ZZ9            SOURCE WS-Work-Count.
005380*
005390 01  TYPE CONTROL FOOTING FINAL.
005400     03  LINE + 3.
005410         05  COL   1  PIC X(30) VALUE
005420                        "COMPANIES READ            : ".
005430         05  COL  31  PIC ZZZZ9 SOURCE WS-Rt-Companies-Read.
005440     03  LINE + 1.
005450         05  COL   1  PIC X(30) VALUE
005460                        "COMPANIES VALUED          : ".
005470         05  COL  31  PIC ZZZZ9 SOURCE WS-Rt-Companies-Valued.
005480     03  LINE + 1.
005490         05  COL   1  PIC X(30) VALUE
005500                        "METHODS SKIPPED           : ".
005510         05  COL  31  PIC ZZZZ9 SOURCE WS-Rt-Methods-Skipped.
005520     03  LINE + 1.
005530         05  COL   1  PIC X(30) VALUE
005540                        "GRAND TOTAL RECOMMENDED (YI) : ".
005550         05  COL  34  PIC ---,---,---,--9.99
005560                                          SOURCE WS-Rt-Grand-Total.
005570*
005580 PROCEDURE DIVISION.
005590*===================
005600*
005610 AA000-Main               SECTION.
005620*********************************
005630*
005640     PERFORM  AA010-Open-VL-Files.
005650     PERFORM  AA020-Load-Comparables THRU AA020-Exit.
005660     PERFORM  AA050-Process-Companies THRU AA050-Exit
005670              UNTIL Eof-Company.
005680     PERFORM  AA060-Print-Totals.
005690     CLOSE    VL-Company-File
005700              VL-Comparable-File
005710              VL-Result-File
005720              PRINT-FILE.
005730     GOBACK.
005740*
005750 AA000-Exit.  EXIT SECTION.
005760*
005770 AA010-Open-VL-Files      SECTION.
005780*********************************
005790*
005800* 05/02/26 vbc - Bad-open messages now run the status code
005810*                through Vlstat.cpy for the text, instead of
005820*                just DISPLAYing the raw two digits.
005830*
005840     OPEN     INPUT  VL-Company-File.
005850     IF       VL-Company-Status NOT = "00"
005860              MOVE  VL-Company-Status TO WS-Fs-Code
005870              PERFORM AA011-Show-File-Status
005880              DISPLAY "VL010 - COMPANY-FILE WILL NOT OPEN, STATUS ="
005890                      VL-Company-Status ", " WS-Eval-Msg
005900              MOVE  1 TO RETURN-CODE
005910              GOBACK
005920     END-IF.
005930     OPEN     INPUT  VL-Comparable-File.
005940     IF       VL-Comparable-Status NOT = "00"
005950              MOVE  VL-Comparable-Status TO WS-Fs-Code
005960              PERFORM AA011-Show-File-Status
005970              DISPLAY "VL010 - COMPARABLE-FILE WILL NOT OPEN, STATUS ="
005980                      VL-Comparable-Status ", " WS-Eval-Msg
005990              MOVE  1 TO RETURN-CODE
006000              GOBACK
006010     END-IF.
006020     OPEN     OUTPUT VL-Result-File.
006030     OPEN     OUTPUT PRINT-FILE.
006040     INITIATE VL-Valuation-Report.
006050*
006060 AA010-Exit.  EXIT SECTION.
006070*
006080 AA011-Show-File-Status.
006090*    Translates WS-Fs-Code into WS-Eval-Msg via the house
006100*    file-status-to-message copybook - one shared expansion
006110*    for every open check in this program.
006120     COPY "VLSTAT.CPY" REPLACING ==STATUS== BY ==WS-Fs-Code==
006130                                 ==MSG==    BY ==WS-Eval-Msg==.
006140*
006150 AA020-Load-Comparables   SECTION.
006160*********************************
006170*
006180* Builds the four in-memory multiple lists used by Ba010, dropping
006190* any multiple which is zero or negative before it feeds a ratio.
006200*
006210     PERFORM  AA025-Read-One-Comparable UNTIL Eof-Comparable.
006220*
006230 AA020-Exit.  EXIT SECTION.
006240*
006250 AA025-Read-One-Comparable.
006260*
006270     READ     VL-Comparable-File NEXT RECORD
006280              AT END
006290              SET  Eof-Comparable TO TRUE
006300              GO TO AA025-Exit
006310     END-READ.
006320     IF       Cp-Pe > ZERO AND VLM-Pe-Count < 200
006330              ADD  1 TO VLM-Pe-Count
006340              MOVE Cp-Pe TO VLM-Pe-List (VLM-Pe-Count)
006350     END-IF.
006360     IF       Cp-Ps > ZERO AND VLM-Ps-Count < 200
006370              ADD  1 TO VLM-Ps-Count
006380              MOVE Cp-Ps TO VLM-Ps-List (VLM-Ps-Count)
006390     END-IF.
006400     IF       Cp-Pb > ZERO AND VLM-Pb-Count < 200
006410              ADD  1 TO VLM-Pb-Count
006420              MOVE Cp-Pb TO VLM-Pb-List (VLM-Pb-Count)
006430     END-IF.
006440     IF       Cp-Ev-Ebitda > ZERO AND VLM-Ev-Count < 200
006450              ADD  1 TO VLM-Ev-Count
006460              MOVE Cp-Ev-Ebitda TO VLM-Ev-List (VLM-Ev-Count)
006470     END-IF.
006480 AA025-Exit.
006490     EXIT.
006500*
006510 AA050-Process-Companies  SECTION.
006520*********************************
006530*
006540     READ     VL-Company-File NEXT RECORD
006550              AT END
006560              SET  Eof-Company TO TRUE
006570              GO TO AA050-Exit
006580     END-READ.
006590     ADD      1 TO WS-Rt-Companies-Read.
006600*
006610     PERFORM  BA0XX-Apply-Rate-Defaults.
006620     COMPUTE  WS-Net-Debt ROUNDED = Co-Total-Debt - Co-Cash.
006630     PERFORM  BA005-Quick-Method-Select.
006640     PERFORM  BA010-Relative-Valuation THRU BA010-Exit.
006650*
006660     MOVE     Co-Revenue      TO WS-Dcf-Revenue.
006670     MOVE     Co-Growth-Rate  TO WS-Dcf-Growth.
006680     MOVE     Co-Oper-Margin  TO WS-Dcf-Margin.
006690     MOVE     Co-Tax-Rate     TO WS-Dcf-Tax.
006700     MOVE     Co-Term-Growth  TO WS-Dcf-Term-Growth.
006710     MOVE     WS-Net-Debt     TO WS-Dcf-Net-Debt.
006720     PERFORM  BA018-Compute-Wacc.
006730     MOVE     WS-Dcf-Wacc     TO WS-Dcf-Base-Wacc.
006740     PERFORM  BA020-Dcf-Valuation THRU BA020-Exit.
006750     MOVE     WS-Dcf-Value    TO WS-Dcf-Base-Value.
006760*
006770     PERFORM  BA030-Vc-Method THRU BA030-Exit.
006780     PERFORM  BA035-Other-Methods.
006790     PERFORM  BA040-Scenario-Analysis THRU BA040-Exit.
006800     PERFORM  BA050-Stress-Tests THRU BA050-Exit.
006810     PERFORM  BA060-Sensitivity THRU BA060-Exit.
006820     PERFORM  BA070-Cross-Validate THRU BA070-Exit.
006830     PERFORM  BA080-Write-Results.
006840     ADD      1 TO WS-Rt-Companies-Valued.
006850*
006860 AA050-Exit.  EXIT SECTION.
006870*
006880 AA060-Print-Totals       SECTION.
006890*********************************
006900*
006910     GENERATE VL-Valuation-Report.
006920     TERMINATE VL-Valuation-Report.
006930*
006940 AA060-Exit.  EXIT SECTION.
006950*
006960 BA0XX-Apply-Rate-Defaults SECTION.
006970**********************************
006980*
006990* Co-Rate-Table (see wsvlcom.cob) carries the nine rate fields in
007000* the order growth/margin/tax/beta/rf/mkt-prem/cost-debt/debt-ratio/
007010* term-growth.  Zero on read means "use the house default" - the
007020* matching default lives at the same subscript in Vp-Rate-Dflt-Tab.
007030*
007040     MOVE     Vp-Growth-Rate-Dflt TO Vp-Rate-Dflt-Tab (1).
007050     MOVE     Vp-Oper-Margin-Dflt TO Vp-Rate-Dflt-Tab (2).
007060     MOVE     Vp-Tax-Rate-Dflt    TO Vp-Rate-Dflt-Tab (3).
007070     MOVE     Vp-Beta-Dflt        TO Vp-Rate-Dflt-Tab (4).
007080     MOVE     Vp-Risk-Free-Dflt   TO Vp-Rate-Dflt-Tab (5).
007090     MOVE     Vp-Mkt-Premium-Dflt TO Vp-Rate-Dflt-Tab (6).
007100     MOVE     Vp-Cost-Debt-Dflt   TO Vp-Rate-Dflt-Tab (7).
007110     MOVE     Vp-Debt-Ratio-Dflt  TO Vp-Rate-Dflt-Tab (8).
007120     MOVE     Vp-Term-Growth-Dflt TO Vp-Rate-Dflt-Tab (9).
007130     PERFORM  BA0XX-Default-One-Rate
007140              VARYING WS-Sub FROM 1 BY 1 UNTIL WS-Sub > 9.
007150*
007160 BA0XX-Exit.  EXIT SECTION.
007170*
007180 BA0XX-Default-One-Rate.
007190*
007200     IF       Co-Rate-Table (WS-Sub) = ZERO
007210              MOVE Vp-Rate-Dflt-Tab (WS-Sub) TO Co-Rate-Table (WS-Sub)
007220     END-IF.
007230*
007240 BA005-Quick-Method-Select SECTION.
007250**********************************
007260*
007270* Report-header label only, per the quick-valuation rules in the
007280* batch flow narrative - not used to select which methods run.
007290*
007300     MOVE     SPACES TO WS-Quick-Method.
007310     EVALUATE TRUE
007320         WHEN Co-Stage = "E"
007330              IF   Co-Revenue > ZERO AND Co-Net-Income NOT > ZERO
007340                   MOVE "PS"  TO WS-Quick-Method
007350              ELSE
007360                   MOVE "VC"  TO WS-Quick-Method
007370              END-IF
007380         WHEN Co-Stage = "G"
007390              IF   Co-Net-Income NOT > ZERO
007400                   MOVE "PS"  TO WS-Quick-Method
007410              ELSE
007420                   MOVE "DCF" TO WS-Quick-Method
007430              END-IF
007440         WHEN Co-Stage = "M" OR Co-Stage = "P"
007450              IF   Co-Net-Income > ZERO
007460                   MOVE "PE"  TO WS-Quick-Method
007470              ELSE
007480                   MOVE "DCF" TO WS-Quick-Method
007490              END-IF
007500         WHEN OTHER
007510              MOVE "DCF" TO WS-Quick-Method
007520     END-EVALUATE.
007530*
007540 BA005-Exit.  EXIT SECTION.
007550*
007560 BA010-Relative-Valuation SECTION.
007570*********************************
007580*
007590* P/E, P/S, P/B, EV/EBITDA and the weighted composite.  Adjustment
007600* factor is 1 in the batch default path (zero discount, zero
007610* premium) but is carried as a working field for the day a run
007620* parameter overrides it.
007630*
007640     COMPUTE  WS-Adj-Factor ROUNDED =
007650              1 - Vp-Illiquidity-Disc + Vp-Control-Premium.
007660     MOVE     "N" TO WS-Pe-Sw.
007670     MOVE     "N" TO WS-Ps-Sw.
007680     MOVE     "N" TO WS-Pb-Sw.
007690     MOVE     "N" TO WS-Ev-Sw.
007700     MOVE     "N" TO WS-Composite-Sw.
007710     MOVE     ZERO TO WS-Rel-Ok-Count.
007720*
007730     IF       Co-Net-Income > ZERO AND VLM-Pe-Count > ZERO
007740              PERFORM BA011-Pe-Method
007750     END-IF.
007760     IF       Co-Revenue > ZERO AND VLM-Ps-Count > ZERO
007770              PERFORM BA012-Ps-Method
007780     END-IF.
007790     IF       Co-Net-Assets > ZERO AND VLM-Pb-Count > ZERO
007800              PERFORM BA013-Pb-Method
007810     END-IF.
007820     IF       Co-Ebitda > ZERO AND VLM-Ev-Count > ZERO
007830              PERFORM BA014-Ev-Ebitda-Method
007840     END-IF.
007850     IF       WS-Rel-Ok-Count NOT < 2
007860              PERFORM BA015-Composite-Method
007870     END-IF.
007880*
007890 BA010-Exit.  EXIT SECTION.
007900*
007910 BA011-Pe-Method.
007920*
007930     MOVE     VLM-Pe-Count TO WS-Work-Count.
007940     PERFORM  BA011A-Copy-Pe-Entry
007950              VARYING WS-Sub FROM 1 BY 1 UNTIL WS-Sub > VLM-Pe-Count.
007960     PERFORM  BA090-Compute-Stats THRU BA090-Exit.
007970     COMPUTE  WS-Forward-Value ROUNDED =
007980              Co-Net-Income * (1 + Co-Growth-Rate).
007990     COMPUTE  WS-Pe-Value ROUNDED =
008000              WS-Forward-Value * WS-Work-Mean * WS-Adj-Factor.
008010     COMPUTE  WS-Pe-Low   ROUNDED =
008020              WS-Forward-Value * WS-Work-Min  * WS-Adj-Factor.
008030     COMPUTE  WS-Pe-High  ROUNDED =
008040              WS-Forward-Value * WS-Work-Max  * WS-Adj-Factor.
008050     SET      Pe-Ok TO TRUE.
008060     ADD      1 TO WS-Rel-Ok-Count.
008070*
008080 BA011A-Copy-Pe-Entry.
008090*
008100     MOVE     VLM-Pe-List (WS-Sub) TO WS-Work-Entry (WS-Sub).
008110*
008120 BA012-Ps-Method.
008130*
008140     MOVE     VLM-Ps-Count TO WS-Work-Count.
008150     PERFORM  BA012A-Copy-Ps-Entry
008160              VARYING WS-Sub FROM 1 BY 1 UNTIL WS-Sub > VLM-Ps-Count.
008170     PERFORM  BA090-Compute-Stats THRU BA090-Exit.
008180     COMPUTE  WS-Forward-Value ROUNDED =
008190              Co-Revenue * (1 + Co-Growth-Rate).
008200     COMPUTE  WS-Ps-Value ROUNDED =
008210              WS-Forward-Value * WS-Work-Mean * WS-Adj-Factor.
008220     COMPUTE  WS-Ps-Low   ROUNDED =
008230              WS-Forward-Value * WS-Work-Min  * WS-Adj-Factor.
008240     COMPUTE  WS-Ps-High  ROUNDED =
008250              WS-Forward-Value * WS-Work-Max  * WS-Adj-Factor.
008260     SET      Ps-Ok TO TRUE.
008270     ADD      1 TO WS-Rel-Ok-Count.
008280*
008290 BA012A-Copy-Ps-Entry.
008300*
008310     MOVE     VLM-Ps-List (WS-Sub) TO WS-Work-Entry (WS-Sub).
008320*
008330 BA013-Pb-Method.
008340*
008350     MOVE     VLM-Pb-Count TO WS-Work-Count.
008360     PERFORM  BA013A-Copy-Pb-Entry
008370              VARYING WS-Sub FROM 1 BY 1 UNTIL WS-Sub > VLM-Pb-Count.
008380     PERFORM  BA090-Compute-Stats THRU BA090-Exit.
008390     COMPUTE  WS-Pb-Value ROUNDED =
008400              Co-Net-Assets * WS-Work-Mean * WS-Adj-Factor.
008410     COMPUTE  WS-Pb-Low   ROUNDED =
008420              Co-Net-Assets * WS-Work-Min  * WS-Adj-Factor.
008430     COMPUTE  WS-Pb-High  ROUNDED =
008440              Co-Net-Assets * WS-Work-Max  * WS-Adj-Factor.
008450     SET      Pb-Ok TO TRUE.
008460     ADD      1 TO WS-Rel-Ok-Count.
008470*
008480 BA013A-Copy-Pb-Entry.
008490*
008500     MOVE     VLM-Pb-List (WS-Sub) TO WS-Work-Entry (WS-Sub).
008510*
008520 BA014-Ev-Ebitda-Method.
008530*
008540     MOVE     VLM-Ev-Count TO WS-Work-Count.
008550     PERFORM  BA014A-Copy-Ev-Entry
008560              VARYING WS-Sub FROM 1 BY 1 UNTIL WS-Sub > VLM-Ev-Count.
008570     PERFORM  BA090-Compute-Stats THRU BA090-Exit.
008580     COMPUTE  WS-Ev-Value ROUNDED =
008590              (Co-Ebitda * WS-Work-Mean * WS-Adj-Factor) - WS-Net-Debt.
008600     COMPUTE  WS-Ev-Low   ROUNDED =
008610              (Co-Ebitda * WS-Work-Min  * WS-Adj-Factor) - WS-Net-Debt.
008620     COMPUTE  WS-Ev-High  ROUNDED =
008630              (Co-Ebitda * WS-Work-Max  * WS-Adj-Factor) - WS-Net-Debt.
008640     SET      Ev-Ok TO TRUE.
008650     ADD      1 TO WS-Rel-Ok-Count.
008660*
008670 BA014A-Copy-Ev-Entry.
008680*
008690     MOVE     VLM-Ev-List (WS-Sub) TO WS-Work-Entry (WS-Sub).
008700*
008710 BA015-Composite-Method.
008720*
008730     MOVE     ZERO TO WS-Wt-Sum.
008740     MOVE     ZERO TO WS-Composite-Value.
008750     MOVE     999999999.99   TO WS-Composite-Low.
008760     MOVE     -999999999.99  TO WS-Composite-High.
008770     IF       Pe-Ok
008780              ADD  Vp-Wt-Pe TO WS-Wt-Sum
008790              COMPUTE WS-Composite-Value ROUNDED =
008800                      WS-Composite-Value + (WS-Pe-Value * Vp-Wt-Pe)
008810              IF   WS-Pe-Low  < WS-Composite-Low
008820                   MOVE WS-Pe-Low  TO WS-Composite-Low
008830              END-IF
008840              IF   WS-Pe-High > WS-Composite-High
008850                   MOVE WS-Pe-High TO WS-Composite-High
008860              END-IF
008870     END-IF.
008880     IF       Ps-Ok
008890              ADD  Vp-Wt-Ps TO WS-Wt-Sum
008900              COMPUTE WS-Composite-Value ROUNDED =
008910                      WS-Composite-Value + (WS-Ps-Value * Vp-Wt-Ps)
008920              IF   WS-Ps-Low  < WS-Composite-Low
008930                   MOVE WS-Ps-Low  TO WS-Composite-Low
008940              END-IF
008950              IF   WS-Ps-High > WS-Composite-High
008960                   MOVE WS-Ps-High TO WS-Composite-High
008970              END-IF
008980     END-IF.
008990     IF       Pb-Ok
009000              ADD  Vp-Wt-Pb TO WS-Wt-Sum
009010              COMPUTE WS-Composite-Value ROUNDED =
009020                      WS-Composite-Value + (WS-Pb-Value * Vp-Wt-Pb)
009030              IF   WS-Pb-Low  < WS-Composite-Low
009040                   MOVE WS-Pb-Low  TO WS-Composite-Low
009050              END-IF
009060              IF   WS-Pb-High > WS-Composite-High
009070                   MOVE WS-Pb-High TO WS-Composite-High
009080              END-IF
009090     END-IF.
009100     IF       Ev-Ok
009110              ADD  Vp-Wt-Ev TO WS-Wt-Sum
009120              COMPUTE WS-Composite-Value ROUNDED =
009130                      WS-Composite-Value + (WS-Ev-Value * Vp-Wt-Ev)
009140              IF   WS-Ev-Low  < WS-Composite-Low
009150                   MOVE WS-Ev-Low  TO WS-Composite-Low
009160              END-IF
009170              IF   WS-Ev-High > WS-Composite-High
009180                   MOVE WS-Ev-High TO WS-Composite-High
009190              END-IF
009200     END-IF.
009210     IF       WS-Wt-Sum > ZERO
009220              COMPUTE WS-Composite-Value ROUNDED =
009230                      WS-Composite-Value / WS-Wt-Sum
009240              SET  Composite-Ok TO TRUE
009250     END-IF.
009260*
009270 BA090-Compute-Stats SECTION.
009280****************************
009290*
009300* Generic mean / median / min / max over Ws-Work-Entry (1..
009310* Ws-Work-Count) - the shared scratch list every method above
009320* loads before the call.  Sorted ascending by a plain exchange
009330* sort (Ba091/Ba092), the median then falls out of the middle
009340* subscript(s) - odd/even test done with Divide/Remainder as
009350* this shop's compiler predates the intrinsic function library.
009360*
009370     MOVE     ZERO TO WS-Work-Mean.
009380     MOVE     ZERO TO WS-Work-Median.
009390     MOVE     ZERO TO WS-Work-Min.
009400     MOVE     ZERO TO WS-Work-Max.
009410     IF       WS-Work-Count = ZERO
009420              GO TO BA090-Exit
009430     END-IF.
009440     PERFORM  BA091-Sort-Outer
009450              VARYING WS-Sort-Ix FROM 1 BY 1
009460              UNTIL WS-Sort-Ix NOT < WS-Work-Count.
009470     MOVE     WS-Work-Entry (1) TO WS-Work-Min.
009480     MOVE     WS-Work-Entry (WS-Work-Count) TO WS-Work-Max.
009490     MOVE     ZERO TO WS-Sum-Sq.
009500     PERFORM  BA093-Sum-One-Entry
009510              VARYING WS-Sub FROM 1 BY 1 UNTIL WS-Sub > WS-Work-Count.
009520     COMPUTE  WS-Work-Mean ROUNDED = WS-Sum-Sq / WS-Work-Count.
009530     MOVE     ZERO TO WS-Sum-Sq-Dev.
009540     PERFORM  BA094-Sum-Sq-Deviation
009550              VARYING WS-Sub FROM 1 BY 1 UNTIL WS-Sub > WS-Work-Count.
009560     COMPUTE  WS-Work-Stddev ROUNDED =
009570              (WS-Sum-Sq-Dev / WS-Work-Count) ** 0.5.
009580     DIVIDE   WS-Work-Count BY 2 GIVING WS-Sort-Ix
009590                                 REMAINDER WS-Sort-Jx.
009600     IF       WS-Sort-Jx = 1
009610              COMPUTE WS-Sort-Ix = (WS-Work-Count + 1) / 2
009620              MOVE WS-Work-Entry (WS-Sort-Ix) TO WS-Work-Median
009630     ELSE
009640              COMPUTE WS-Sort-Ix = WS-Work-Count / 2
009650              COMPUTE WS-Work-Median ROUNDED =
009660                      (WS-Work-Entry (WS-Sort-Ix) +
009670                       WS-Work-Entry (WS-Sort-Ix + 1)) / 2
009680     END-IF.
009690*
009700 BA090-Exit.  EXIT.
009710*
009720 BA091-Sort-Outer.
009730*
009740     PERFORM  BA092-Sort-Inner
009750              VARYING WS-Sort-Jx FROM 1 BY 1
009760              UNTIL WS-Sort-Jx NOT < (WS-Work-Count - WS-Sort-Ix + 1).
009770*
009780 BA092-Sort-Inner.
009790*
009800     IF       WS-Work-Entry (WS-Sort-Jx) > WS-Work-Entry (WS-Sort-Jx + 1)
009810              MOVE WS-Work-Entry (WS-Sort-Jx)     TO WS-Sort-Hold
009820              MOVE WS-Work-Entry (WS-Sort-Jx + 1) TO
009830                                       WS-Work-Entry (WS-Sort-Jx)
009840              MOVE WS-Sort-Hold TO WS-Work-Entry (WS-Sort-Jx + 1)
009850     END-IF.
009860*
009870 BA093-Sum-One-Entry.
009880*
009890     ADD      WS-Work-Entry (WS-Sub) TO WS-Sum-Sq.
009900*
009910 BA094-Sum-Sq-Deviation.
009920*
009930     COMPUTE  WS-Sum-Sq-Dev ROUNDED =
009940              WS-Sum-Sq-Dev +
009950              ((WS-Work-Entry (WS-Sub) - WS-Work-Mean) ** 2).
009960*
009970 BA018-Compute-Wacc SECTION.
009980***************************
009990*
010000* CAPM WACC from the company's own rate block (defaults already
010010* applied by Ba0xx-Apply-Rate-Defaults).  Held as the "base" wacc
010020* for the whole company - scenario/sensitivity work off it and
010030* only stress applies a further shock on top.
010040*
010050     COMPUTE  WS-Cost-Equity ROUNDED =
010060              Co-Risk-Free + (Co-Beta * Co-Mkt-Premium).
010070     COMPUTE  WS-Aftertax-Cost-Debt ROUNDED =
010080              Co-Cost-Debt * (1 - Co-Tax-Rate).
010090     COMPUTE  WS-Dcf-Wacc ROUNDED =
010100              (WS-Cost-Equity * (1 - Co-Debt-Ratio)) +
010110              (WS-Aftertax-Cost-Debt * Co-Debt-Ratio).
010120*
010130 BA018-Exit.  EXIT SECTION.
010140*
010150 BA020-Dcf-Valuation SECTION.
010160****************************
010170*
010180* Five year FCF forecast, Gordon terminal value, discount to
010190* equity.  Called with Ws-Dcf-Parms already loaded - by the base
010200* run, by every scenario, every stress case and every sensitivity
010210* sweep point.
010220*
010230     MOVE     ZERO TO WS-Dcf-Value.
010240     MOVE     "S"  TO WS-Dcf-Status.
010250     IF       WS-Dcf-Wacc NOT > WS-Dcf-Term-Growth
010260              GO TO BA020-Exit
010270     END-IF.
010280     MOVE     WS-Dcf-Revenue TO WS-Dw-Prior-Revenue.
010290     PERFORM  BA021-Forecast-One-Year
010300              VARYING WS-Dw-Year FROM 1 BY 1 UNTIL WS-Dw-Year > 5.
010310     MOVE     ZERO TO WS-Dw-Pv-Forecasts.
010320     PERFORM  BA022-Discount-One-Year
010330              VARYING WS-Dw-Year FROM 1 BY 1 UNTIL WS-Dw-Year > 5.
010340     COMPUTE  WS-Dw-Term-Value ROUNDED =
010350              (WS-Dw-Fcf-Table (5) * (1 + WS-Dcf-Term-Growth)) /
010360              (WS-Dcf-Wacc - WS-Dcf-Term-Growth).
010370     COMPUTE  WS-Dw-Pv-Terminal ROUNDED =
010380              WS-Dw-Term-Value / WS-Dw-Disc-Factor.
010390     COMPUTE  WS-Dw-Ev ROUNDED =
010400              WS-Dw-Pv-Forecasts + WS-Dw-Pv-Terminal.
010410     COMPUTE  WS-Dcf-Value ROUNDED = WS-Dw-Ev - WS-Dcf-Net-Debt.
010420     MOVE     "O" TO WS-Dcf-Status.
010430*
010440 BA020-Exit.  EXIT SECTION.
010450*
010460 BA021-Forecast-One-Year.
010470*
010480     IF       WS-Dw-Year > 3
010490              COMPUTE WS-Dw-Yr-Growth ROUNDED = WS-Dcf-Growth * 0.7
010500              IF   WS-Dw-Yr-Growth < 0.05
010510                   MOVE 0.05 TO WS-Dw-Yr-Growth
010520              END-IF
010530     ELSE
010540              MOVE WS-Dcf-Growth TO WS-Dw-Yr-Growth
010550     END-IF.
010560     COMPUTE  WS-Dw-Year-Revenue ROUNDED =
010570              WS-Dw-Prior-Revenue * (1 + WS-Dw-Yr-Growth).
010580     COMPUTE  WS-Dw-Oper-Profit ROUNDED =
010590              WS-Dw-Year-Revenue * WS-Dcf-Margin.
010600     COMPUTE  WS-Dw-Tax-Amt ROUNDED = WS-Dw-Oper-Profit * WS-Dcf-Tax.
010610     COMPUTE  WS-Dw-Nopat ROUNDED =
010620              WS-Dw-Oper-Profit - WS-Dw-Tax-Amt.
010630     COMPUTE  WS-Dw-Depr ROUNDED =
010640              WS-Dw-Year-Revenue * Vp-Depr-Ratio-Dflt.
010650     COMPUTE  WS-Dw-Capex ROUNDED =
010660              WS-Dw-Year-Revenue * Vp-Capex-Ratio-Dflt.
010670     COMPUTE  WS-Dw-Wc-Chg ROUNDED =
010680              WS-Dw-Year-Revenue * Vp-Wc-Ratio-Dflt.
010690     COMPUTE  WS-Dw-Fcf-Table (WS-Dw-Year) ROUNDED =
010700              WS-Dw-Nopat + WS-Dw-Depr - WS-Dw-Capex - WS-Dw-Wc-Chg.
010710     MOVE     WS-Dw-Year-Revenue TO WS-Dw-Prior-Revenue.
010720*
010730 BA022-Discount-One-Year.
010740*
010750* Discount factor built up by repeated multiplication, not by
010760* raising to a power, per the house rounding rule for DCF work.
010770*
010780     IF       WS-Dw-Year = 1
010790              COMPUTE WS-Dw-Disc-Factor ROUNDED = 1 + WS-Dcf-Wacc
010800     ELSE
010810              COMPUTE WS-Dw-Disc-Factor ROUNDED =
010820                      WS-Dw-Disc-Factor * (1 + WS-Dcf-Wacc)
010830     END-IF.
010840     COMPUTE  WS-Dw-Pv-Forecasts ROUNDED =
010850              WS-Dw-Pv-Forecasts +
010860              (WS-Dw-Fcf-Table (WS-Dw-Year) / WS-Dw-Disc-Factor).
010870*
010880 BA030-Vc-Method SECTION.
010890************************
010900*
010910* VC-with-projection - feeds the report/Result-File under the VC
010920* method code.  Margin-improvement is not carried on the Company
010930* record in this batch, so the compounding is at (1+g) only.
010940*
010950     MOVE     ZERO TO WS-Vc-Result.
010960     IF       Co-Net-Income > ZERO
010970              COMPUTE WS-Vc-Future-Metric ROUNDED =
010980                      Co-Net-Income * ((1 + Co-Growth-Rate) ** 5)
010990              COMPUTE WS-Vc-Exit-Value ROUNDED =
011000                      WS-Vc-Future-Metric * Vp-Vc-Target-Pe
011010              COMPUTE WS-Vc-Result ROUNDED =
011020                      WS-Vc-Exit-Value / Vp-Vc-Target-Mult
011030     END-IF.
011040*
011050 BA030-Exit.  EXIT SECTION.
011060*
011070 BA035-Other-Methods      SECTION.
011080*********************************
011090*
011100* Library of the remaining "other" methods - cost/net asset, adjusted
011110* net asset, transaction comparable, First Chicago, stage
011120* recommendation, plus the "plain" VC variant.  Only the stage
011130* recommendation reaches the printed report; the rest are correct
011140* and callable, kept here as a library block the way other lookup
011150* tables are kept even when a given run never hits every branch.
011160*
011170     PERFORM  BA035-1-Vc-Plain.
011180     PERFORM  BA035-2-Cost-Net-Asset.
011190     PERFORM  BA035-3-Adjusted-Net-Asset.
011200     PERFORM  BA035-4-Transaction-Comparable.
011210     PERFORM  BA035-5-First-Chicago.
011220     PERFORM  BA035-6-Stage-Recommend.
011230*
011240 BA035-Exit.  EXIT SECTION.
011250*
011260 BA035-1-Vc-Plain.
011270*
011280* Revenue (PS) basis variant of the back-solve, as distinct from
011290* the net-income (PE) basis used by Ba030's projected method.
011300*
011310     MOVE     ZERO TO WS-Vc-Exit-Value.
011320     IF       Co-Revenue > ZERO
011330              COMPUTE WS-Vc-Future-Metric ROUNDED =
011340                      Co-Revenue * ((1 + Co-Growth-Rate) ** 5)
011350              COMPUTE WS-Vc-Exit-Value ROUNDED =
011360                      WS-Vc-Future-Metric * Vp-Vc-Target-Mult
011370     END-IF.
011380     COMPUTE  WS-Vc-Irr ROUNDED = (Vp-Vc-Target-Mult ** (1 / 5)) - 1.
011390*
011400 BA035-2-Cost-Net-Asset.
011410*
011420     MOVE     ZERO TO WS-Net-Asset-Value.
011430     IF       Co-Net-Assets > ZERO
011440              COMPUTE WS-Net-Asset-Value ROUNDED = Co-Net-Assets * 1.
011450     END-IF.
011460*
011470 BA035-3-Adjusted-Net-Asset.
011480*
011490* No separate asset/liability adjustment file exists for this
011500* batch, so the adjustment totals are zero and the value reduces
011510* to net assets as booked.
011520*
011530     COMPUTE  WS-Adj-Net-Asset-Value ROUNDED = Co-Net-Assets + 0 - 0.
011540*
011550 BA035-4-Transaction-Comparable.
011560*
011570* Deal-multiple list not separately fed to this batch - the
011580* EV/EBITDA comparable set doubles as the transaction multiple
011590* list, same as Ba014 uses it for the EV method.
011600*
011610     MOVE     VLM-Ev-Count TO WS-Work-Count.
011620     PERFORM  BA014A-Copy-Ev-Entry
011630              VARYING WS-Sub FROM 1 BY 1 UNTIL WS-Sub > VLM-Ev-Count.
011640     PERFORM  BA090-Compute-Stats THRU BA090-Exit.
011650     MOVE     ZERO TO WS-Txn-Comp-Value.
011660     IF       Co-Net-Income > ZERO
011670              COMPUTE WS-Txn-Comp-Value ROUNDED =
011680                      Co-Net-Income * WS-Work-Median
011690     ELSE
011700              IF   Co-Revenue > ZERO
011710                   COMPUTE WS-Txn-Comp-Value ROUNDED =
011720                           Co-Revenue * WS-Work-Median
011730              END-IF
011740     END-IF.
011750*
011760 BA035-5-First-Chicago.
011770*
011780* Success/failure values not separately fed to this batch, so the
011790* DCF and VC-projected results stand in for them.
011800*
011810     COMPUTE  WS-Fc-Expected-Value ROUNDED =
011820              (WS-Dcf-Base-Value * Vp-Fc-Prob-Success) +
011830              (WS-Vc-Result * (1 - Vp-Fc-Prob-Success)).
011840*
011850 BA035-6-Stage-Recommend.
011860*
011870     MOVE     SPACES TO WS-Stage-Recommend.
011880     EVALUATE Co-Stage
011890         WHEN "E"   MOVE "VC, TRANSACTION"       TO WS-Stage-Recommend
011900         WHEN "G"   MOVE "PS, DCF, VC"           TO WS-Stage-Recommend
011910         WHEN "M"   MOVE "PE, DCF, EV/EBITDA"    TO WS-Stage-Recommend
011920         WHEN "P"   MOVE "PE, PB, EV/EBITDA, DCF" TO WS-Stage-Recommend
011930         WHEN OTHER MOVE SPACES                  TO WS-Stage-Recommend
011940     END-EVALUATE.
011950*
011960 BA040-Scenario-Analysis  SECTION.
011970*********************************
011980*
011990     PERFORM  BA041-Run-Base-Scenario.
012000     PERFORM  BA042-Run-Bull-Scenario.
012010     PERFORM  BA043-Run-Bear-Scenario.
012020     PERFORM  BA044-Scenario-Stats THRU BA044-Exit.
012030     PERFORM  BA045-Expected-Value.
012040     PERFORM  BA047-Print-Scenarios.
012050*
012060 BA040-Exit.  EXIT SECTION.
012070*
012080 BA041-Run-Base-Scenario.
012090*
012100     MOVE     ZERO TO WS-Sc-Rev-Adj WS-Sc-Margin-Adj WS-Sc-Tg-Adj.
012110     PERFORM  BA046-Run-Scenario-Dcf.
012120     MOVE     WS-Dcf-Value TO WS-Sc-Base-Value.
012130*
012140 BA042-Run-Bull-Scenario.
012150*
012160     MOVE     0.20  TO WS-Sc-Rev-Adj.
012170     MOVE     0.05  TO WS-Sc-Margin-Adj.
012180     MOVE     0.005 TO WS-Sc-Tg-Adj.
012190     PERFORM  BA046-Run-Scenario-Dcf.
012200     MOVE     WS-Dcf-Value TO WS-Sc-Bull-Value.
012210*
012220 BA043-Run-Bear-Scenario.
012230*
012240     MOVE     -0.20  TO WS-Sc-Rev-Adj.
012250     MOVE     -0.05  TO WS-Sc-Margin-Adj.
012260     MOVE     -0.005 TO WS-Sc-Tg-Adj.
012270     PERFORM  BA046-Run-Scenario-Dcf.
012280     MOVE     WS-Dcf-Value TO WS-Sc-Bear-Value.
012290*
012300 BA046-Run-Scenario-Dcf.
012310*
012320* Wacc is left at the base CAPM figure in every scenario - only
012330* a Wacc override run (stress/sensitivity) moves it.
012340*
012350     MOVE     Co-Revenue TO WS-Dcf-Revenue.
012360     COMPUTE  WS-Dcf-Growth ROUNDED = Co-Growth-Rate + WS-Sc-Rev-Adj.
012370     IF       WS-Dcf-Growth < ZERO
012380              MOVE ZERO TO WS-Dcf-Growth
012390     END-IF.
012400     COMPUTE  WS-Dcf-Margin ROUNDED = Co-Oper-Margin + WS-Sc-Margin-Adj.
012410     IF       WS-Dcf-Margin < ZERO
012420              MOVE ZERO TO WS-Dcf-Margin
012430     END-IF.
012440     MOVE     Co-Tax-Rate TO WS-Dcf-Tax.
012450     MOVE     WS-Dcf-Base-Wacc TO WS-Dcf-Wacc.
012460     COMPUTE  WS-Dcf-Term-Growth ROUNDED =
012470              Co-Term-Growth + WS-Sc-Tg-Adj.
012480     IF       WS-Dcf-Term-Growth < ZERO
012490              MOVE ZERO TO WS-Dcf-Term-Growth
012500     END-IF.
012510     MOVE     WS-Net-Debt TO WS-Dcf-Net-Debt.
012520     PERFORM  BA020-Dcf-Valuation THRU BA020-Exit.
012530*
012540 BA044-Scenario-Stats.
012550*
012560     MOVE     3 TO WS-Work-Count.
012570     MOVE     WS-Sc-Base-Value TO WS-Work-Entry (1).
012580     MOVE     WS-Sc-Bull-Value TO WS-Work-Entry (2).
012590     MOVE     WS-Sc-Bear-Value TO WS-Work-Entry (3).
012600     PERFORM  BA090-Compute-Stats THRU BA090-Exit.
012610     MOVE     WS-Work-Mean   TO WS-Sc-Stat-Mean.
012620     MOVE     WS-Work-Median TO WS-Sc-Stat-Median.
012630     MOVE     WS-Work-Min    TO WS-Sc-Stat-Min.
012640     MOVE     WS-Work-Max    TO WS-Sc-Stat-Max.
012650     COMPUTE  WS-Sc-Stat-Range = WS-Sc-Stat-Max - WS-Sc-Stat-Min.
012660*
012670 BA044-Exit.  EXIT.
012680*
012690 BA045-Expected-Value.
012700*
012710* Base/bull/bear weighted 0.5/0.25/0.25 - the shop's standing
012720* three point estimate weighting, not a run parameter.
012730*
012740     COMPUTE  WS-Sc-Prob-Sum = 0.5 + 0.25 + 0.25.
012750     COMPUTE  WS-Sc-Expected-Value ROUNDED =
012760              ((WS-Sc-Base-Value * 0.5)
012770             + (WS-Sc-Bull-Value * 0.25)
012780             + (WS-Sc-Bear-Value * 0.25)) / WS-Sc-Prob-Sum.
012790*
012800 BA047-Print-Scenarios.
012810*
012820     MOVE     "SCENARIO - BASE"       TO WS-Rpt-Desc.
012830     COMPUTE  WS-Rpt-Amt ROUNDED = WS-Sc-Base-Value / WS-Yi-Divisor.
012840     MOVE     ZERO                    TO WS-Rpt-Pct.
012850     GENERATE VL-Info-Line.
012860     MOVE     "SCENARIO - BULL"       TO WS-Rpt-Desc.
012870     COMPUTE  WS-Rpt-Amt ROUNDED = WS-Sc-Bull-Value / WS-Yi-Divisor.
012880     IF       WS-Sc-Base-Value > ZERO
012890              COMPUTE WS-Rpt-Pct ROUNDED =
012900                 ((WS-Sc-Bull-Value - WS-Sc-Base-Value)
012910                    / WS-Sc-Base-Value) * 100
012920     ELSE
012930              MOVE ZERO TO WS-Rpt-Pct
012940     END-IF.
012950     GENERATE VL-Info-Line.
012960     MOVE     "SCENARIO - BEAR"       TO WS-Rpt-Desc.
012970     COMPUTE  WS-Rpt-Amt ROUNDED = WS-Sc-Bear-Value / WS-Yi-Divisor.
012980     IF       WS-Sc-Base-Value > ZERO
012990              COMPUTE WS-Rpt-Pct ROUNDED =
013000                 ((WS-Sc-Bear-Value - WS-Sc-Base-Value)
013010                    / WS-Sc-Base-Value) * 100
013020     ELSE
013030              MOVE ZERO TO WS-Rpt-Pct
013040     END-IF.
013050     GENERATE VL-Info-Line.
013060*    Statistics line - mean/median/min/max/range off the same
013070*    three point base/bull/bear set, via Ba090-Compute-Stats.
013080     MOVE     "SCENARIO - MEAN"       TO WS-Rpt-Desc.
013090     COMPUTE  WS-Rpt-Amt ROUNDED = WS-Sc-Stat-Mean / WS-Yi-Divisor.
013100     MOVE     ZERO                    TO WS-Rpt-Pct.
013110     GENERATE VL-Info-Line.
013120     MOVE     "SCENARIO - MIN"        TO WS-Rpt-Desc.
013130     COMPUTE  WS-Rpt-Amt ROUNDED = WS-Sc-Stat-Min / WS-Yi-Divisor.
013140     MOVE     ZERO                    TO WS-Rpt-Pct.
013150     GENERATE VL-Info-Line.
013160     MOVE     "SCENARIO - MAX"        TO WS-Rpt-Desc.
013170     COMPUTE  WS-Rpt-Amt ROUNDED = WS-Sc-Stat-Max / WS-Yi-Divisor.
013180     MOVE     ZERO                    TO WS-Rpt-Pct.
013190     GENERATE VL-Info-Line.
013200     MOVE     "SCENARIO - RANGE"      TO WS-Rpt-Desc.
013210     COMPUTE  WS-Rpt-Amt ROUNDED = WS-Sc-Stat-Range / WS-Yi-Divisor.
013220     MOVE     ZERO                    TO WS-Rpt-Pct.
013230     GENERATE VL-Info-Line.
013240*
013250 BA050-Stress-Tests       SECTION.
013260*********************************
013270*
013280     MOVE     ZERO TO WS-Max-Downside.
013290     PERFORM  BA051-Revenue-Shock
013300              VARYING WS-Str-Ix FROM 1 BY 1 UNTIL WS-Str-Ix > 3.
013310     PERFORM  BA052-Margin-Compression
013320              VARYING WS-Str-Ix FROM 1 BY 1 UNTIL WS-Str-Ix > 3.
013330     PERFORM  BA053-Wacc-Shock
013340              VARYING WS-Str-Ix FROM 1 BY 1 UNTIL WS-Str-Ix > 3.
013350     PERFORM  BA054-Growth-Slowdown
013360              VARYING WS-Str-Ix FROM 1 BY 1 UNTIL WS-Str-Ix > 3.
013370     PERFORM  BA055-Extreme-Crash.
013380     PERFORM  BA056-Print-Max-Downside.
013390*
013400 BA050-Exit.  EXIT SECTION.
013410*
013420 BA051-Revenue-Shock.
013430*
013440     COMPUTE  WS-Str-Growth ROUNDED =
013450              Co-Growth-Rate * (1 + WS-Str-Rev-Shock (WS-Str-Ix)).
013460     IF       WS-Str-Growth < ZERO
013470              MOVE ZERO TO WS-Str-Growth
013480     END-IF.
013490     MOVE     Co-Revenue      TO WS-Dcf-Revenue.
013500     MOVE     WS-Str-Growth   TO WS-Dcf-Growth.
013510     MOVE     Co-Oper-Margin  TO WS-Dcf-Margin.
013520     MOVE     Co-Tax-Rate     TO WS-Dcf-Tax.
013530     MOVE     WS-Dcf-Base-Wacc TO WS-Dcf-Wacc.
013540     MOVE     Co-Term-Growth  TO WS-Dcf-Term-Growth.
013550     MOVE     WS-Net-Debt     TO WS-Dcf-Net-Debt.
013560     PERFORM  BA020-Dcf-Valuation THRU BA020-Exit.
013570     MOVE     WS-Dcf-Value TO WS-Stress-Value.
013580     EVALUATE WS-Str-Ix
013590         WHEN 1 MOVE "REVENUE SHOCK -30%"  TO WS-Rpt-Desc
013600         WHEN 2 MOVE "REVENUE SHOCK -20%"  TO WS-Rpt-Desc
013610         WHEN 3 MOVE "REVENUE SHOCK -10%"  TO WS-Rpt-Desc
013620     END-EVALUATE.
013630     PERFORM  BA057-Compute-Change-Pct.
013640*
013650 BA052-Margin-Compression.
013660*
013670     COMPUTE  WS-Str-Margin ROUNDED =
013680              Co-Oper-Margin - WS-Str-Margin-Level (WS-Str-Ix).
013690     IF       WS-Str-Margin < ZERO
013700              MOVE ZERO TO WS-Str-Margin
013710     END-IF.
013720     MOVE     Co-Revenue       TO WS-Dcf-Revenue.
013730     MOVE     Co-Growth-Rate   TO WS-Dcf-Growth.
013740     MOVE     WS-Str-Margin    TO WS-Dcf-Margin.
013750     MOVE     Co-Tax-Rate      TO WS-Dcf-Tax.
013760     MOVE     WS-Dcf-Base-Wacc TO WS-Dcf-Wacc.
013770     MOVE     Co-Term-Growth   TO WS-Dcf-Term-Growth.
013780     MOVE     WS-Net-Debt      TO WS-Dcf-Net-Debt.
013790     PERFORM  BA020-Dcf-Valuation THRU BA020-Exit.
013800     MOVE     WS-Dcf-Value TO WS-Stress-Value.
013810     EVALUATE WS-Str-Ix
013820         WHEN 1 MOVE "MARGIN COMPRESS TO 5%"  TO WS-Rpt-Desc
013830         WHEN 2 MOVE "MARGIN COMPRESS TO 10%" TO WS-Rpt-Desc
013840         WHEN 3 MOVE "MARGIN COMPRESS TO 15%" TO WS-Rpt-Desc
013850     END-EVALUATE.
013860     PERFORM  BA057-Compute-Change-Pct.
013870*
013880 BA053-Wacc-Shock.
013890*
013900     COMPUTE  WS-Str-Wacc ROUNDED =
013910              WS-Dcf-Base-Wacc + WS-Str-Wacc-Inc (WS-Str-Ix).
013920     MOVE     Co-Revenue      TO WS-Dcf-Revenue.
013930     MOVE     Co-Growth-Rate  TO WS-Dcf-Growth.
013940     MOVE     Co-Oper-Margin  TO WS-Dcf-Margin.
013950     MOVE     Co-Tax-Rate     TO WS-Dcf-Tax.
013960     MOVE     WS-Str-Wacc     TO WS-Dcf-Wacc.
013970     MOVE     Co-Term-Growth  TO WS-Dcf-Term-Growth.
013980     MOVE     WS-Net-Debt     TO WS-Dcf-Net-Debt.
013990     PERFORM  BA020-Dcf-Valuation THRU BA020-Exit.
014000     MOVE     WS-Dcf-Value TO WS-Stress-Value.
014010     EVALUATE WS-Str-Ix
014020         WHEN 1 MOVE "WACC SHOCK +1%"  TO WS-Rpt-Desc
014030         WHEN 2 MOVE "WACC SHOCK +2%"  TO WS-Rpt-Desc
014040         WHEN 3 MOVE "WACC SHOCK +3%"  TO WS-Rpt-Desc
014050     END-EVALUATE.
014060     PERFORM  BA057-Compute-Change-Pct.
014070*
014080 BA054-Growth-Slowdown.
014090*
014100     COMPUTE  WS-Str-Growth ROUNDED =
014110              Co-Growth-Rate * WS-Str-Growth-Factor (WS-Str-Ix).
014120     MOVE     Co-Revenue       TO WS-Dcf-Revenue.
014130     MOVE     WS-Str-Growth    TO WS-Dcf-Growth.
014140     MOVE     Co-Oper-Margin   TO WS-Dcf-Margin.
014150     MOVE     Co-Tax-Rate      TO WS-Dcf-Tax.
014160     MOVE     WS-Dcf-Base-Wacc TO WS-Dcf-Wacc.
014170     MOVE     Co-Term-Growth   TO WS-Dcf-Term-Growth.
014180     MOVE     WS-Net-Debt      TO WS-Dcf-Net-Debt.
014190     PERFORM  BA020-Dcf-Valuation THRU BA020-Exit.
014200     MOVE     WS-Dcf-Value TO WS-Stress-Value.
014210     EVALUATE WS-Str-Ix
014220         WHEN 1 MOVE "GROWTH SLOWDOWN TO 30%" TO WS-Rpt-Desc
014230         WHEN 2 MOVE "GROWTH SLOWDOWN TO 50%" TO WS-Rpt-Desc
014240         WHEN 3 MOVE "GROWTH SLOWDOWN TO 70%" TO WS-Rpt-Desc
014250     END-EVALUATE.
014260     PERFORM  BA057-Compute-Change-Pct.
014270*
014280 BA055-Extreme-Crash.
014290*
014300     COMPUTE  WS-Str-Growth ROUNDED = Co-Growth-Rate * (1 - 0.40).
014310     IF       WS-Str-Growth < ZERO
014320              MOVE ZERO TO WS-Str-Growth
014330     END-IF.
014340     COMPUTE  WS-Str-Margin ROUNDED = Co-Oper-Margin - 0.10.
014350     IF       WS-Str-Margin < ZERO
014360              MOVE ZERO TO WS-Str-Margin
014370     END-IF.
014380     COMPUTE  WS-Str-Wacc ROUNDED = WS-Dcf-Base-Wacc + 0.03.
014390     MOVE     Co-Revenue     TO WS-Dcf-Revenue.
014400     MOVE     WS-Str-Growth  TO WS-Dcf-Growth.
014410     MOVE     WS-Str-Margin  TO WS-Dcf-Margin.
014420     MOVE     Co-Tax-Rate    TO WS-Dcf-Tax.
014430     MOVE     WS-Str-Wacc    TO WS-Dcf-Wacc.
014440     MOVE     Co-Term-Growth TO WS-Dcf-Term-Growth.
014450     MOVE     WS-Net-Debt    TO WS-Dcf-Net-Debt.
014460     PERFORM  BA020-Dcf-Valuation THRU BA020-Exit.
014470     MOVE     WS-Dcf-Value TO WS-Stress-Value.
014480     MOVE     "EXTREME CRASH"     TO WS-Rpt-Desc.
014490     PERFORM  BA057-Compute-Change-Pct.
014500*
014510 BA056-Print-Max-Downside.
014520*
014530     MOVE     "MAX DOWNSIDE"      TO WS-Rpt-Desc.
014540     MOVE     ZERO                TO WS-Rpt-Amt.
014550     MOVE     WS-Max-Downside     TO WS-Rpt-Pct.
014560     GENERATE VL-Info-Line.
014570*
014580 BA057-Compute-Change-Pct.
014590*
014600     IF       WS-Dcf-Base-Value > ZERO
014610              COMPUTE WS-Stress-Change-Pct ROUNDED =
014620                 ((WS-Stress-Value - WS-Dcf-Base-Value)
014630                    / WS-Dcf-Base-Value) * 100
014640     ELSE
014650              MOVE ZERO TO WS-Stress-Change-Pct
014660     END-IF.
014670     IF       WS-Stress-Change-Pct < WS-Max-Downside
014680              MOVE WS-Stress-Change-Pct TO WS-Max-Downside
014690     END-IF.
014700     COMPUTE  WS-Rpt-Amt ROUNDED = WS-Stress-Value / WS-Yi-Divisor.
014710     MOVE     WS-Stress-Change-Pct TO WS-Rpt-Pct.
014720     GENERATE VL-Info-Line.
014730*
014740 BA060-Sensitivity        SECTION.
014750*********************************
014760*
014770     PERFORM  BA062-Run-One-Parameter-Sweep
014780              VARYING WS-Sens-Param-No FROM 1 BY 1
014790              UNTIL WS-Sens-Param-No > 4.
014800     PERFORM  BA065-Sort-Tornado
014810              VARYING WS-Tor-Ix FROM 1 BY 1 UNTIL WS-Tor-Ix > 3.
014820     PERFORM  BA066-Print-Tornado
014830              VARYING WS-Tor-Ix FROM 1 BY 1 UNTIL WS-Tor-Ix > 4.
014840*
014850 BA060-Exit.  EXIT SECTION.
014860*
014870 BA062-Run-One-Parameter-Sweep.
014880*
014890* Growth, margin, wacc and terminal growth each get their own
014900* one way sweep plus a tornado impact figure.  Ba063 does the
014910* sweep itself, Ba064 the two shock points either side of base.
014920*
014930     EVALUATE WS-Sens-Param-No
014940         WHEN 1
014950              MOVE Co-Growth-Rate TO WS-Sens-Base
014960              MOVE ZERO           TO WS-Sens-Min
014970              COMPUTE WS-Sens-Max = Co-Growth-Rate * 2
014980              MOVE "GROWTH RATE"  TO WS-Tor-Name (WS-Sens-Param-No)
014990         WHEN 2
015000              MOVE Co-Oper-Margin TO WS-Sens-Base
015010              MOVE 0.05           TO WS-Sens-Min
015020              MOVE 0.50           TO WS-Sens-Max
015030              MOVE "OPER MARGIN"  TO WS-Tor-Name (WS-Sens-Param-No)
015040         WHEN 3
015050              MOVE WS-Dcf-Base-Wacc TO WS-Sens-Base
015060              MOVE 0.04           TO WS-Sens-Min
015070              MOVE 0.15           TO WS-Sens-Max
015080              MOVE "WACC"         TO WS-Tor-Name (WS-Sens-Param-No)
015090         WHEN 4
015100              MOVE Co-Term-Growth TO WS-Sens-Base
015110              MOVE ZERO           TO WS-Sens-Min
015120              MOVE 0.05           TO WS-Sens-Max
015130              MOVE "TERM GROWTH"  TO WS-Tor-Name (WS-Sens-Param-No)
015140     END-EVALUATE.
015150     COMPUTE  WS-Sens-Step-Size ROUNDED =
015160              (WS-Sens-Max - WS-Sens-Min) / (Vp-Sensitivity-Steps - 1).
015170     MOVE     ZERO TO WS-Sens-Min-Value WS-Sens-Max-Value.
015180     PERFORM  BA063-Sweep-One-Point
015190              VARYING WS-Sens-Ix FROM 1 BY 1
015200              UNTIL WS-Sens-Ix > Vp-Sensitivity-Steps.
015210     IF       WS-Dcf-Base-Value > ZERO AND WS-Sens-Base NOT = ZERO
015220              COMPUTE WS-Sens-Delta-Num ROUNDED =
015230                 (WS-Sens-Last-Value - WS-Sens-First-Value)
015240                    / WS-Dcf-Base-Value
015250              COMPUTE WS-Sens-Delta-Den ROUNDED =
015260                 (WS-Sens-Max - WS-Sens-Min) / WS-Sens-Base
015270              IF   WS-Sens-Delta-Den NOT = ZERO
015280                   COMPUTE WS-Sens-Elasticity ROUNDED =
015290                      WS-Sens-Delta-Num / WS-Sens-Delta-Den
015300              ELSE
015310                   MOVE ZERO TO WS-Sens-Elasticity
015320              END-IF
015330     ELSE
015340              MOVE ZERO TO WS-Sens-Elasticity
015350     END-IF.
015360     MOVE     WS-Tor-Name (WS-Sens-Param-No)  TO WS-Rpt-Desc.
015370     COMPUTE  WS-Rpt-Amt ROUNDED =
015380              (WS-Sens-Max-Value - WS-Sens-Min-Value) / WS-Yi-Divisor.
015390     MOVE     WS-Sens-Elasticity              TO WS-Rpt-Pct.
015400     GENERATE VL-Info-Line.
015410     PERFORM  BA064-Tornado-Points.
015420*
015430 BA063-Sweep-One-Point.
015440*
015450     COMPUTE  WS-Sens-Point-Value ROUNDED =
015460              WS-Sens-Min + (WS-Sens-Step-Size * (WS-Sens-Ix - 1)).
015470     MOVE     Co-Revenue      TO WS-Dcf-Revenue.
015480     MOVE     Co-Growth-Rate  TO WS-Dcf-Growth.
015490     MOVE     Co-Oper-Margin  TO WS-Dcf-Margin.
015500     MOVE     Co-Tax-Rate     TO WS-Dcf-Tax.
015510     MOVE     WS-Dcf-Base-Wacc TO WS-Dcf-Wacc.
015520     MOVE     Co-Term-Growth  TO WS-Dcf-Term-Growth.
015530     MOVE     WS-Net-Debt     TO WS-Dcf-Net-Debt.
015540     EVALUATE WS-Sens-Param-No
015550         WHEN 1 MOVE WS-Sens-Point-Value TO WS-Dcf-Growth
015560         WHEN 2 MOVE WS-Sens-Point-Value TO WS-Dcf-Margin
015570         WHEN 3 MOVE WS-Sens-Point-Value TO WS-Dcf-Wacc
015580         WHEN 4 MOVE WS-Sens-Point-Value TO WS-Dcf-Term-Growth
015590     END-EVALUATE.
015600     PERFORM  BA020-Dcf-Valuation THRU BA020-Exit.
015610     IF       Dcf-Ok
015620              IF   WS-Sens-Ix = 1
015630                   MOVE WS-Dcf-Value TO WS-Sens-First-Value
015640                                        WS-Sens-Min-Value
015650                                        WS-Sens-Max-Value
015660              ELSE
015670                   MOVE WS-Dcf-Value TO WS-Sens-Last-Value
015680                   IF   WS-Dcf-Value < WS-Sens-Min-Value
015690                        MOVE WS-Dcf-Value TO WS-Sens-Min-Value
015700                   END-IF
015710                   IF   WS-Dcf-Value > WS-Sens-Max-Value
015720                        MOVE WS-Dcf-Value TO WS-Sens-Max-Value
015730                   END-IF
015740              END-IF
015750     END-IF.
015760*
015770 BA064-Tornado-Points.
015780*
015790* Two shock points either side of base for the tornado - deltas
015800* per the run parameters, down moves floored so Wacc cannot cross
015810* into the terminal growth rate.
015820*
015830     MOVE     Co-Revenue      TO WS-Dcf-Revenue.
015840     MOVE     Co-Growth-Rate  TO WS-Dcf-Growth.
015850     MOVE     Co-Oper-Margin  TO WS-Dcf-Margin.
015860     MOVE     Co-Tax-Rate     TO WS-Dcf-Tax.
015870     MOVE     WS-Dcf-Base-Wacc TO WS-Dcf-Wacc.
015880     MOVE     Co-Term-Growth  TO WS-Dcf-Term-Growth.
015890     MOVE     WS-Net-Debt     TO WS-Dcf-Net-Debt.
015900     EVALUATE WS-Sens-Param-No
015910         WHEN 1
015920              ADD  Vp-Tornado-Growth-Delta TO WS-Dcf-Growth
015930         WHEN 2
015940              ADD  Vp-Tornado-Margin-Delta TO WS-Dcf-Margin
015950         WHEN 3
015960              ADD  Vp-Tornado-Wacc-Delta   TO WS-Dcf-Wacc
015970         WHEN 4
015980              ADD  Vp-Tornado-Tg-Delta     TO WS-Dcf-Term-Growth
015990     END-EVALUATE.
016000     PERFORM  BA020-Dcf-Valuation THRU BA020-Exit.
016010     MOVE     WS-Dcf-Value TO WS-Up-Value.
016020     MOVE     Co-Revenue      TO WS-Dcf-Revenue.
016030     MOVE     Co-Growth-Rate  TO WS-Dcf-Growth.
016040     MOVE     Co-Oper-Margin  TO WS-Dcf-Margin.
016050     MOVE     Co-Tax-Rate     TO WS-Dcf-Tax.
016060     MOVE     WS-Dcf-Base-Wacc TO WS-Dcf-Wacc.
016070     MOVE     Co-Term-Growth  TO WS-Dcf-Term-Growth.
016080     MOVE     WS-Net-Debt     TO WS-Dcf-Net-Debt.
016090     EVALUATE WS-Sens-Param-No
016100         WHEN 1
016110              SUBTRACT Vp-Tornado-Growth-Delta FROM WS-Dcf-Growth
016120              IF   WS-Dcf-Growth < ZERO MOVE ZERO TO WS-Dcf-Growth
016130              END-IF
016140         WHEN 2
016150              SUBTRACT Vp-Tornado-Margin-Delta FROM WS-Dcf-Margin
016160              IF   WS-Dcf-Margin < ZERO MOVE ZERO TO WS-Dcf-Margin
016170              END-IF
016180         WHEN 3
016190              SUBTRACT Vp-Tornado-Wacc-Delta   FROM WS-Dcf-Wacc
016200              IF   WS-Dcf-Wacc < 0.01 MOVE 0.01 TO WS-Dcf-Wacc
016210              END-IF
016220         WHEN 4
016230              SUBTRACT Vp-Tornado-Tg-Delta     FROM WS-Dcf-Term-Growth
016240              IF   WS-Dcf-Term-Growth < ZERO
016250                   MOVE ZERO TO WS-Dcf-Term-Growth
016260              END-IF
016270     END-EVALUATE.
016280     PERFORM  BA020-Dcf-Valuation THRU BA020-Exit.
016290     MOVE     WS-Dcf-Value TO WS-Dn-Value.
016300     COMPUTE  WS-Tor-Impact-Up (WS-Sens-Param-No) ROUNDED =
016310              WS-Up-Value - WS-Dcf-Base-Value.
016320     IF       WS-Tor-Impact-Up (WS-Sens-Param-No) < ZERO
016330              COMPUTE WS-Tor-Impact-Up (WS-Sens-Param-No) =
016340                 WS-Tor-Impact-Up (WS-Sens-Param-No) * -1
016350     END-IF.
016360     COMPUTE  WS-Tor-Impact-Dn (WS-Sens-Param-No) ROUNDED =
016370              WS-Dn-Value - WS-Dcf-Base-Value.
016380     IF       WS-Tor-Impact-Dn (WS-Sens-Param-No) < ZERO
016390              COMPUTE WS-Tor-Impact-Dn (WS-Sens-Param-No) =
016400                 WS-Tor-Impact-Dn (WS-Sens-Param-No) * -1
016410     END-IF.
016420     IF       WS-Tor-Impact-Up (WS-Sens-Param-No)
016430                 NOT < WS-Tor-Impact-Dn (WS-Sens-Param-No)
016440              MOVE WS-Tor-Impact-Up (WS-Sens-Param-No)
016450                TO WS-Tor-Max-Impact (WS-Sens-Param-No)
016460     ELSE
016470              MOVE WS-Tor-Impact-Dn (WS-Sens-Param-No)
016480                TO WS-Tor-Max-Impact (WS-Sens-Param-No)
016490     END-IF.
016500     IF       WS-Dcf-Base-Value > ZERO
016510              COMPUTE WS-Tor-Impact-Pct (WS-Sens-Param-No) ROUNDED =
016520                 (WS-Tor-Max-Impact (WS-Sens-Param-No)
016530                    / WS-Dcf-Base-Value) * 100
016540     ELSE
016550              MOVE ZERO TO WS-Tor-Impact-Pct (WS-Sens-Param-No)
016560     END-IF.
016570*
016580 BA065-Sort-Tornado.
016590*
016600* Small four entry bubble sort, descending on max impact, so the
016610* biggest swing factor prints first.
016620*
016630     PERFORM  BA065A-Tornado-Inner
016640              VARYING WS-Tor-Jx FROM 1 BY 1
016650              UNTIL WS-Tor-Jx NOT < (4 - WS-Tor-Ix).
016660*
016670 BA065A-Tornado-Inner.
016680*
016690     IF       WS-Tor-Max-Impact (WS-Tor-Jx)
016700                 < WS-Tor-Max-Impact (WS-Tor-Jx + 1)
016710              MOVE WS-Tor-Name       (WS-Tor-Jx)   TO WS-Tor-Hold-Name
016720              MOVE WS-Tor-Impact-Up  (WS-Tor-Jx)   TO WS-Tor-Hold-Up
016730              MOVE WS-Tor-Impact-Dn  (WS-Tor-Jx)   TO WS-Tor-Hold-Dn
016740              MOVE WS-Tor-Max-Impact (WS-Tor-Jx)   TO WS-Tor-Hold-Max
016750              MOVE WS-Tor-Impact-Pct (WS-Tor-Jx)   TO WS-Tor-Hold-Pct
016760              MOVE WS-Tor-Name (WS-Tor-Jx + 1)
016770                                     TO WS-Tor-Name (WS-Tor-Jx)
016780              MOVE WS-Tor-Impact-Up (WS-Tor-Jx + 1)
016790                                     TO WS-Tor-Impact-Up (WS-Tor-Jx)
016800              MOVE WS-Tor-Impact-Dn (WS-Tor-Jx + 1)
016810                                     TO WS-Tor-Impact-Dn (WS-Tor-Jx)
016820              MOVE WS-Tor-Max-Impact (WS-Tor-Jx + 1)
016830                                     TO WS-Tor-Max-Impact (WS-Tor-Jx)
016840              MOVE WS-Tor-Impact-Pct (WS-Tor-Jx + 1)
016850                                     TO WS-Tor-Impact-Pct (WS-Tor-Jx)
016860              MOVE WS-Tor-Hold-Name  TO WS-Tor-Name    (WS-Tor-Jx + 1)
016870              MOVE WS-Tor-Hold-Up    TO WS-Tor-Impact-Up  (WS-Tor-Jx + 1)
016880              MOVE WS-Tor-Hold-Dn    TO WS-Tor-Impact-Dn  (WS-Tor-Jx + 1)
016890              MOVE WS-Tor-Hold-Max   TO WS-Tor-Max-Impact (WS-Tor-Jx + 1)
016900              MOVE WS-Tor-Hold-Pct   TO WS-Tor-Impact-Pct (WS-Tor-Jx + 1)
016910     END-IF.
016920*
016930 BA066-Print-Tornado.
016940*
016950     MOVE     WS-Tor-Name    (WS-Tor-Ix) TO WS-Rpt-Desc.
016960     COMPUTE  WS-Rpt-Amt ROUNDED =
016970              WS-Tor-Max-Impact (WS-Tor-Ix) / WS-Yi-Divisor.
016980     MOVE     WS-Tor-Impact-Pct (WS-Tor-Ix) TO WS-Rpt-Pct.
016990     GENERATE VL-Info-Line.
017000*
017010 BA070-Cross-Validate     SECTION.
017020*********************************
017030*
017040* Combines the positive relative-method values, the DCF base
017050* value and the composite (excluded per the house rule against
017060* double counting the composite in its own cross check) into one
017070* population, then grades confidence off the coefficient of
017080* variation.
017090*
017100     MOVE     ZERO TO WS-Work-Count.
017110     IF       Pe-Ok AND WS-Pe-Value > ZERO
017120              ADD 1 TO WS-Work-Count
017130              MOVE WS-Pe-Value TO WS-Work-Entry (WS-Work-Count)
017140     END-IF.
017150     IF       Ps-Ok AND WS-Ps-Value > ZERO
017160              ADD 1 TO WS-Work-Count
017170              MOVE WS-Ps-Value TO WS-Work-Entry (WS-Work-Count)
017180     END-IF.
017190     IF       Pb-Ok AND WS-Pb-Value > ZERO
017200              ADD 1 TO WS-Work-Count
017210              MOVE WS-Pb-Value TO WS-Work-Entry (WS-Work-Count)
017220     END-IF.
017230     IF       Ev-Ok AND WS-Ev-Value > ZERO
017240              ADD 1 TO WS-Work-Count
017250              MOVE WS-Ev-Value TO WS-Work-Entry (WS-Work-Count)
017260     END-IF.
017270     IF       Dcf-Ok AND WS-Dcf-Base-Value > ZERO
017280              ADD 1 TO WS-Work-Count
017290              MOVE WS-Dcf-Base-Value TO WS-Work-Entry (WS-Work-Count)
017300     END-IF.
017310     IF       WS-Work-Count = ZERO
017320              MOVE ZERO TO WS-Recommend-Value WS-Recommend-Low
017330                           WS-Recommend-High
017340              MOVE "L" TO WS-Confidence-Grade
017350              GO TO BA070-Exit
017360     END-IF.
017370     PERFORM  BA090-Compute-Stats THRU BA090-Exit.
017380     MOVE     WS-Work-Median TO WS-Recommend-Value.
017390     COMPUTE  WS-Recommend-Low  ROUNDED = WS-Work-Min * 0.9.
017400     COMPUTE  WS-Recommend-High ROUNDED = WS-Work-Max * 1.1.
017410     IF       WS-Work-Mean NOT = ZERO
017420              COMPUTE WS-Coeff-Var ROUNDED =
017430                 WS-Work-Stddev / WS-Work-Mean
017440     ELSE
017450              MOVE ZERO TO WS-Coeff-Var
017460     END-IF.
017470     IF       WS-Coeff-Var < 0.10
017480              MOVE "H" TO WS-Confidence-Grade
017490     ELSE
017500              IF   WS-Coeff-Var < 0.20
017510                   MOVE "M" TO WS-Confidence-Grade
017520              ELSE
017530                   MOVE "L" TO WS-Confidence-Grade
017540              END-IF
017550     END-IF.
017560*
017570 BA070-Exit.  EXIT SECTION.
017580*
017590 BA080-Write-Results      SECTION.
017600*********************************
017610*
017620* One VL-Result-File record and one printed method line per
017630* method that actually produced a value, then the recommendation
017640* line off the cross validation grade.
017650*
017660     MOVE     Co-Id TO VR-Co-Id.
017670     PERFORM  BA080A-Emit-Rel-Method
017680              VARYING WS-Rel-Ix FROM 1 BY 1
017690              UNTIL WS-Rel-Ix > 4.
017700     IF       Composite-Ok
017710              MOVE "COMPOSITE"      TO VR-Method
017720              MOVE WS-Composite-Value TO VR-Value
017730              MOVE WS-Composite-Low   TO VR-Value-Low
017740              MOVE WS-Composite-High  TO VR-Value-High
017750              MOVE "O"               TO VR-Status
017760              MOVE SPACES             TO WS-Rpt-Reason
017770              PERFORM BA081-Emit-Result
017780     END-IF.
017790     MOVE     "DCF"                 TO VR-Method.
017800     MOVE     WS-Dcf-Base-Value     TO VR-Value.
017810     MOVE     ZERO                  TO VR-Value-Low VR-Value-High.
017820     IF       Dcf-Ok
017830              MOVE "O" TO VR-Status
017840              MOVE SPACES TO WS-Rpt-Reason
017850     ELSE
017860              MOVE "S" TO VR-Status
017870              MOVE "WACC <= TERM GROWTH" TO WS-Rpt-Reason
017880              ADD  1 TO WS-Rt-Methods-Skipped
017890     END-IF.
017900     PERFORM  BA081-Emit-Result.
017910     MOVE     "VC"                  TO VR-Method.
017920     MOVE     WS-Vc-Result          TO VR-Value.
017930     MOVE     ZERO                  TO VR-Value-Low VR-Value-High.
017940     IF       WS-Vc-Result > ZERO
017950              MOVE "O" TO VR-Status
017960              MOVE SPACES TO WS-Rpt-Reason
017970     ELSE
017980              MOVE "S" TO VR-Status
017990              MOVE "NO EXIT VALUE" TO WS-Rpt-Reason
018000              ADD  1 TO WS-Rt-Methods-Skipped
018010     END-IF.
018020     PERFORM  BA081-Emit-Result.
018030     MOVE     "RECOMMEND"           TO VR-Method.
018040     MOVE     WS-Recommend-Value    TO VR-Value.
018050     MOVE     WS-Recommend-Low      TO VR-Value-Low.
018060     MOVE     WS-Recommend-High     TO VR-Value-High.
018070     MOVE     WS-Confidence-Grade   TO VR-Status.
018080     MOVE     SPACES                TO WS-Rpt-Reason.
018090     PERFORM  BA081-Emit-Result.
018100     MOVE     "RECOMMEND"        TO WS-Rpt-Desc.
018110     COMPUTE  WS-Rpt-Amt ROUNDED = WS-Recommend-Value / WS-Yi-Divisor.
018120     COMPUTE  WS-Rpt-Low ROUNDED  = WS-Recommend-Low  / WS-Yi-Divisor.
018130     COMPUTE  WS-Rpt-High ROUNDED = WS-Recommend-High / WS-Yi-Divisor.
018140     GENERATE VL-Recommend-Line.
018150     ADD      WS-Rpt-Amt         TO WS-Rt-Grand-Total.
018160*
018170 BA080A-Emit-Rel-Method.
018180*    One VL-Result-File record per relative multiple, driven off
018190*    Ws-Rel-Table/Ws-Rel-Method-Table instead of four repeated
018200*    PE/PS/PB/EV-EBITDA blocks - a skipped multiple still gets its
018210*    line, status S, per the same rule as Dcf and Vc below.
018220     IF       WS-Rel-Entry-Sw (WS-Rel-Ix) = "Y"
018230              MOVE WS-Rel-Method-Entry (WS-Rel-Ix) TO VR-Method
018240              MOVE WS-Rel-Entry-Value (WS-Rel-Ix)  TO VR-Value
018250              MOVE WS-Rel-Entry-Low (WS-Rel-Ix)    TO VR-Value-Low
018260              MOVE WS-Rel-Entry-High (WS-Rel-Ix)   TO VR-Value-High
018270              MOVE "O"                             TO VR-Status
018280              MOVE SPACES                          TO WS-Rpt-Reason
018290     ELSE
018300              MOVE WS-Rel-Method-Entry (WS-Rel-Ix) TO VR-Method
018310              MOVE ZERO           TO VR-Value VR-Value-Low
018320                                     VR-Value-High
018330              MOVE "S"            TO VR-Status
018340              MOVE "PRECOND NOT MET"  TO WS-Rpt-Reason
018350              ADD  1 TO WS-Rt-Methods-Skipped
018360     END-IF.
018370     PERFORM  BA081-Emit-Result.
018380*
018390 BA081-Emit-Result.
018400*    Translates the O/S status byte to OK/SKIPPED text for the
018410*    printed line - the reason column is set by the caller before
018420*    this paragraph runs.
018430     WRITE    VL-Result-Record.
018440     COMPUTE  WS-Print-Amt  ROUNDED = VR-Value      / WS-Yi-Divisor.
018450     COMPUTE  WS-Print-Low  ROUNDED = VR-Value-Low  / WS-Yi-Divisor.
018460     COMPUTE  WS-Print-High ROUNDED = VR-Value-High / WS-Yi-Divisor.
018470     EVALUATE VR-Status
018480         WHEN "O"   MOVE "OK"      TO WS-Rpt-Status-Text
018490         WHEN "S"   MOVE "SKIPPED" TO WS-Rpt-Status-Text
018500         WHEN OTHER MOVE VR-Status TO WS-Rpt-Status-Text
018510     END-EVALUATE.
018520     GENERATE VL-Method-Line.
018530*
